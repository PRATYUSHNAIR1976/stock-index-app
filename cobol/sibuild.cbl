000100*-----------------------------------------------------------------*
000110*                                                                   *
000120*        Daily Index Composition Build - Driver Program           *
000130*                                                                   *
000140*-----------------------------------------------------------------*
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SIBUILD.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      02/09/93.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 1993-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     BUILDS THE INDEX COMPOSITION FOR EVERY CALENDAR DATE IN THE
000350*     CONTROL RECORD'S RANGE.  STOCK-METADATA AND DAILY-STOCK-DATA ARE
000360*     BOTH LOADED INTO WORKING-STORAGE TABLES ONCE AT THE START - THE
000370*     METADATA MASTER IS SMALL ENOUGH TO HOLD WHOLE, AND HOLDING THE
000380*     DAILY ROWS TOO MEANS THIS PROGRAM NEEDS ONLY THE ONE SEQUENTIAL
000390*     PASS OF EACH MASTER RATHER THAN RE-READING DAILY-STOCK-DATA
000400*     ONCE PER CALENDAR DATE IN THE RUN.  FOR EACH DATE, ELIGIBLE
000410*     STOCKS (PRICE PRESENT, NO ERROR, A KNOWN MARKET CAP) ARE RANKED
000420*     BY CAP DESCENDING AND THE TOP-N GIVEN EQUAL WEIGHT.  THE
000430*     INDEX-COMPOSITIONS MASTER IS OLD-MASTER/NEW-MASTER REWRITTEN -
000440*     A DATE THIS RUN REBUILDS HAS ITS PRIOR ROWS DROPPED, EVERY
000450*     OTHER DATE ON THE OLD MASTER IS CARRIED FORWARD UNCHANGED.
000460*
000470* CHANGE LOG.
000480* 02/09/93 VBC  - CREATED.
000490* 14/03/95 DJW  - SHORT-UNIVERSE WARNING ADDED, WAS A SILENT BUILD
000500*                 WITH WHATEVER WAS AVAILABLE BEFORE.
000510* 19/11/96 VBC  - WORKING-STORAGE DAILY TABLE ADDED SO THIS PROGRAM
000520*                 ONLY READS DAILY-STOCK-DATA ONCE PER RUN, NOT ONCE
000530*                 PER CALENDAR DATE - WAS TAKING HOURS ON A FULL
000540*                 QUARTER REBUILD.
000550* 14/06/98 VBC  - Y2K. ALL DATE COMPARISONS AND KEYS NOW FULL
000560*                 CCYYMMDD, CENTURY BYTE NO LONGER ASSUMED.
000570* 09/03/99 MJP  - Y2K. RE-TESTED YEAR-END ROLLOVER ON THE COMPOSITION
000580*                 MASTER, CLEAN.
000590* 22/07/01 VBC  - RANKING TIES NOW STABLE ON FILE ORDER, A RE-RUN
000600*                 COULD OTHERWISE REORDER EQUAL-CAP STOCKS BETWEEN
000610*                 BUILDS.
000620* 19/05/08 VBC  - DAILY-STOCK-DATA TABLE BOUNDED AT 20000 ROWS AND
000630*                 STOCK-METADATA TABLE AT 5000 SYMBOLS, A RUN BIGGER
000640*                 THAN THAT NOW ABORTS CLEANLY INSTEAD OF OVERRUNNING.
000650* 11/09/12 VBC  - CALLED MODULE LINKAGE RECORD FOR SIDATE NOW SHARED
000660*                 WITH SIINGEST, SEE WSSIDLA.
000670* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000680*                 PREVIOUS NOTICES.
000690* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000700* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000710*                 REST OF THE SUITE.
000715* 10/08/26 VBC  - 88-LEVELS ADDED ON THE EOF SWITCHES, BNA 4519.
000720*
000730 ENVIRONMENT DIVISION.
000740*================================
000750*
000760     COPY "envdiv.cob".
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*
000810     COPY "selsictl.cob".
000820     COPY "selsimeta.cob".
000830     COPY "selsidly.cob".
000840*
000850*    OLD/NEW MASTER PAIR FOR INDEX-COMPOSITIONS - NEW-COMPOSITION-FILE
000860*    IS THE REWRITTEN MASTER, OPERATIONS SWAPS IT IN OVER SICOMP AT
000870*    THE END OF THE RUN
000880     SELECT   Old-Composition-File
000890              ASSIGN TO "SICOMP"
000900              ORGANIZATION IS SEQUENTIAL
000910              ACCESS MODE IS SEQUENTIAL
000920              FILE STATUS IS WS-OC-Status.
000930     SELECT   New-Composition-File
000940              ASSIGN TO "SICOMPNEW"
000950              ORGANIZATION IS SEQUENTIAL
000960              ACCESS MODE IS SEQUENTIAL
000970              FILE STATUS IS WS-NC-Status.
000980*
000990 DATA DIVISION.
001000*================================
001010 FILE SECTION.
001020*
001030     COPY "fdsictl.cob".
001040     COPY "fdsimeta.cob".
001050     COPY "fdsidly.cob".
001060*
001070 FD  Old-Composition-File
001080     RECORD CONTAINS 43 CHARACTERS
001090     LABEL RECORDS ARE STANDARD.
001100 COPY "wssicmp.cob" REPLACING SI-Composition-Record BY SI-Old-Composition-Record
001110                                Cmp-Comp-Date          BY Old-Comp-Comp-Date
001120                                Cmp-Symbol             BY Old-Comp-Symbol
001130                                Cmp-Weight             BY Old-Comp-Weight
001140                                Cmp-Market-Cap         BY Old-Comp-Market-Cap
001150                                Cmp-Rank               BY Old-Comp-Rank.
001160*
001170 FD  New-Composition-File
001180     RECORD CONTAINS 43 CHARACTERS
001190     LABEL RECORDS ARE STANDARD.
001200 COPY "wssicmp.cob" REPLACING SI-Composition-Record BY SI-New-Composition-Record
001210                                Cmp-Comp-Date          BY New-Comp-Comp-Date
001220                                Cmp-Symbol             BY New-Comp-Symbol
001230                                Cmp-Weight             BY New-Comp-Weight
001240                                Cmp-Market-Cap         BY New-Comp-Market-Cap
001250                                Cmp-Rank               BY New-Comp-Rank.
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290*    FILE STATUS BYTES
001300 01  WS-File-Statuses.
001310     03  Control-Status         pic xx.
001320     03  Meta-Status            pic xx.
001330     03  Dly-Status             pic xx.
001340     03  WS-OC-Status           pic xx.
001350     03  WS-NC-Status           pic xx.
001360     03  FILLER                 pic x(22).
001370*
001380 01  WS-EOF-Switches.
001390     03  WS-Meta-EOF            pic x      value "N".
001391         88  Meta-At-End            value "Y".
001392         88  Meta-Not-At-End        value "N".
001400     03  WS-Daily-EOF           pic x      value "N".
001401         88  Daily-At-End           value "Y".
001402         88  Daily-Not-At-End       value "N".
001410     03  WS-OldComp-EOF         pic x      value "N".
001411         88  OldComp-At-End         value "Y".
001412         88  OldComp-Not-At-End     value "N".
001420     03  FILLER                 pic x(13).
001430*
001440 01  WS-Current-Date            pic 9(8).
001450*
001460*    CCYY/MM/DD BREAKDOWN OF THE WORKING DATE, FOR MESSAGE TEXT
001470 01  WS-Current-Date-Parts REDEFINES WS-Current-Date.
001480     03  WS-CD-CCYY             pic 9(4).
001490     03  WS-CD-MM               pic 9(2).
001500     03  WS-CD-DD               pic 9(2).
001510*
001520 01  WS-Current-Date-Text.
001530     03  WS-CDT-CCYY            pic 9(4).
001540     03  WS-CDT-Dash-1          pic x      value "-".
001550     03  WS-CDT-MM              pic 9(2).
001560     03  WS-CDT-Dash-2          pic x      value "-".
001570     03  WS-CDT-DD              pic 9(2).
001580*
001590*    WHOLE OF STOCK-METADATA HELD IN WORKING STORAGE, LOADED ONCE -
001600*    THE MASTER IS ALREADY ASCENDING ON SYMBOL SO THE SCAN BELOW CAN
001610*    GIVE UP EARLY WHEN IT DOES NOT FIND WHAT IT IS AFTER
001620 01  WS-Meta-Table.
001630     03  WS-MT-Entry OCCURS 5000 TIMES INDEXED BY WS-MT-Idx.
001640         05  WS-MT-Symbol       pic x(8).
001650         05  WS-MT-Cap          pic 9(13).
001660         05  FILLER             pic x(4).
001670*
001680 77  WS-Meta-Table-Count        pic 9(5)   comp      value zero.
001690 77  WS-MT-Sub                  pic 9(5)   comp      value zero.
001700*
001710 01  WS-Target-Symbol           pic x(8).
001720 01  WS-Found-Meta-Flag         pic x.
001730 01  WS-Found-Meta-Cap          pic 9(13).
001740*
001750*    ELIGIBLE DAILY ROWS FOR THE WHOLE RUN, ALREADY JOINED TO THEIR
001760*    METADATA MARKET CAP, HELD IN WORKING STORAGE SO THIS PROGRAM
001770*    NEEDS ONLY THE ONE PASS OF DAILY-STOCK-DATA
001780 01  WS-Daily-Table.
001790     03  WS-DT-Entry OCCURS 20000 TIMES INDEXED BY WS-DT-Idx.
001800         05  WS-DT-Symbol       pic x(8).
001810         05  WS-DT-Date         pic 9(8).
001820         05  WS-DT-Cap          pic 9(13).
001830         05  FILLER             pic x(2).
001840*
001850 77  WS-Daily-Table-Count       pic 9(5)   comp      value zero.
001860 77  WS-DT-Sub                  pic 9(5)   comp      value zero.
001870*
001880*    CANDIDATES FOR THE CURRENT DATE ONLY, RE-BUILT EVERY DATE AND
001890*    SORTED DESCENDING ON MARKET CAP BEFORE THE TOP-N IS TAKEN
001900 01  WS-Build-Table.
001910     03  WS-BT-Entry OCCURS 2000 TIMES INDEXED BY WS-BT-Idx.
001920         05  WS-BT-Symbol       pic x(8).
001930         05  WS-BT-Cap          pic 9(13).
001940         05  FILLER             pic x(4).
001950*
001960 77  WS-Build-Count             pic 9(4)   comp      value zero.
001970 77  WS-BT-Outer                pic 9(4)   comp      value zero.
001980 77  WS-BT-Inner                pic 9(4)   comp      value zero.
001990 77  WS-Selected-Count          pic 9(4)   comp      value zero.
002000 77  WS-Write-Sub               pic 9(4)   comp      value zero.
002010*
002020 01  WS-BT-Swap-Area.
002030     03  WS-BT-Swap-Symbol      pic x(8).
002040     03  WS-BT-Swap-Cap         pic 9(13).
002050     03  FILLER                 pic x(4).
002060*
002070 01  WS-Weight                  pic 9v9(6).
002080*
002090*    RUN TOTALS, PACKED BEHIND ONE AREA IN THE SAME STYLE AS SIINGEST
002100 01  WS-Run-Totals-Area         pic x(12)  value spaces.
002110 01  WS-Run-Totals REDEFINES WS-Run-Totals-Area.
002120     03  WS-Total-Dates-Built   pic 9(5)    comp.
002125     03  WS-Total-Rows-Written  pic 9(7)    comp.
002128     03  FILLER                 pic x(4).
002140*
002150*    ONE CONSOLE MESSAGE LINE, BUILT HERE AND DISPLAYED - SAME IDEA
002160*    AS SIINGEST'S SUMMARY LINE BUT THIS PROGRAM HAS NO PRINT FILE
002170*    OF ITS OWN
002180 01  WS-Msg-Line                pic x(80)  value spaces.
002190 01  WS-Msg-Fields REDEFINES WS-Msg-Line.
002200     03  WS-Msg-Label           pic x(30).
002210     03  WS-Msg-Date-Text       pic x(10).
002220     03  WS-Msg-Count-Text      pic zzz9.
002230     03  FILLER                 pic x(36).
002240*
002250*    LINKAGE RECORD FOR THE CALLED DATE-STEPPING MODULE
002260     COPY "wssidla.cob".
002270*
002280 LINKAGE SECTION.
002290*
002300 PROCEDURE DIVISION.
002310*================================
002320*
002330 AA000-Main                 SECTION.
002340************************************
002350     PERFORM  AA010-Open-Files     THRU AA010-Exit.
002360     PERFORM  AA020-Read-Control   THRU AA020-Exit.
002370     PERFORM  AA030-Load-Metadata-Table THRU AA030-Exit.
002380     PERFORM  AA040-Load-Daily-Table    THRU AA040-Exit.
002390     PERFORM  AA050-Prime-Old-Composition THRU AA050-Exit.
002400     MOVE     Ctl-Start-Date TO WS-Current-Date.
002410     PERFORM  AA060-Build-One-Date THRU AA060-Exit
002420              UNTIL WS-Current-Date > Ctl-End-Date.
002430     PERFORM  AA095-Flush-Old-Composition THRU AA095-Exit.
002440     MOVE     SPACES TO WS-Msg-Line.
002450     MOVE     "SIBUILD - DATES BUILT"  TO WS-Msg-Label.
002460     MOVE     WS-Total-Dates-Built    TO WS-Msg-Count-Text.
002470     DISPLAY  WS-Msg-Line.
002480     MOVE     SPACES TO WS-Msg-Line.
002490     MOVE     "SIBUILD - ROWS WRITTEN" TO WS-Msg-Label.
002500     MOVE     WS-Total-Rows-Written   TO WS-Msg-Count-Text.
002510     DISPLAY  WS-Msg-Line.
002520     PERFORM  AA099-Close-Files    THRU AA099-Exit.
002530     STOP     RUN.
002540 AA000-Exit.
002550     EXIT.
002560*
002570* OPENS EVERY FILE THIS RUN NEEDS AND ABORTS THE RUN ON ANY BAD
002580* OPEN STATUS - THERE IS NO SCREEN ON A BATCH RUN SO THE MESSAGE
002590* JUST GOES TO THE CONSOLE/SYSOUT.
002600*
002610 AA010-Open-Files            SECTION.
002620************************************
002630     OPEN     INPUT  Control-File.
002640     OPEN     INPUT  Stock-Metadata-File.
002650     OPEN     INPUT  Daily-Stock-Data-File.
002660     OPEN     INPUT  Old-Composition-File.
002670     OPEN     OUTPUT New-Composition-File.
002680     IF       Control-Status not = "00" or Meta-Status not = "00"
002690              or Dly-Status not = "00" or WS-OC-Status not = "00"
002700              or WS-NC-Status not = "00"
002710              DISPLAY "SIBUILD - FILE OPEN FAILED, RUN ABORTED"
002720              MOVE 1 TO RETURN-CODE
002730              GOBACK.
002740 AA010-Exit.
002750     EXIT.
002760*
002770* READS THE ONE CONTROL RECORD FOR THE RANGE AND TOP-N THIS RUN USES.
002780*
002790 AA020-Read-Control          SECTION.
002800************************************
002810     READ     Control-File.
002820     IF       Control-Status not = "00"
002830              DISPLAY "SIBUILD - CONTROL RECORD UNREADABLE"
002840              MOVE 1 TO RETURN-CODE
002850              GOBACK.
002860 AA020-Exit.
002870     EXIT.
002880*
002890* LOADS THE WHOLE STOCK-METADATA MASTER INTO WORKING STORAGE ONCE -
002900* A RUN WITH MORE THAN 5000 SYMBOLS ON FILE STOPS LOADING AT THE
002910* BOUND, THE TABLE IS ASCENDING ON SYMBOL EITHER WAY.
002920*
002930 AA030-Load-Metadata-Table   SECTION.
002940************************************
002950     READ     Stock-Metadata-File
002960              AT END MOVE "Y" TO WS-Meta-EOF.
002970     PERFORM  AA031-Load-One-Meta THRU AA031-Exit
002980              UNTIL WS-Meta-EOF = "Y".
002990 AA030-Exit.
003000     EXIT.
003010*
003020 AA031-Load-One-Meta         SECTION.
003030************************************
003040     IF       WS-Meta-Table-Count < 5000
003050              ADD 1 TO WS-Meta-Table-Count
003060              MOVE Meta-Symbol         TO WS-MT-Symbol (WS-Meta-Table-Count)
003070              MOVE Meta-Latest-Mkt-Cap TO WS-MT-Cap    (WS-Meta-Table-Count).
003080     READ     Stock-Metadata-File
003090              AT END MOVE "Y" TO WS-Meta-EOF.
003100 AA031-Exit.
003110     EXIT.
003120*
003130* LOADS EVERY ELIGIBLE DAILY ROW IN THE CONTROL RANGE INTO WORKING
003140* STORAGE, JOINED TO ITS METADATA MARKET CAP AS IT GOES.  A ROW WITH
003150* NO PRICE, AN ERROR LOGGED, OUTSIDE THE RANGE, OR WHOSE SYMBOL HAS
003160* NO KNOWN MARKET CAP IS NOT A RANKING CANDIDATE AND IS LEFT OUT.
003170*
003180 AA040-Load-Daily-Table      SECTION.
003190************************************
003200     READ     Daily-Stock-Data-File
003210              AT END MOVE "Y" TO WS-Daily-EOF.
003220     PERFORM  AA043-Load-One-Daily THRU AA043-Exit
003230              UNTIL WS-Daily-EOF = "Y".
003240 AA040-Exit.
003250     EXIT.
003260*
003270 AA043-Load-One-Daily        SECTION.
003280************************************
003290     IF       Dly-Data-Date not < Ctl-Start-Date
003300                 and Dly-Data-Date not > Ctl-End-Date
003310                 and Dly-Price-Present-Flag = "Y"
003320                 and Dly-Error-Msg = SPACES
003330              MOVE Dly-Symbol TO WS-Target-Symbol
003340              PERFORM AA041-Find-Meta-Cap THRU AA041-Exit
003350              IF    WS-Found-Meta-Flag = "Y" and WS-Found-Meta-Cap > zero
003360                       and WS-Daily-Table-Count < 20000
003370                    ADD 1 TO WS-Daily-Table-Count
003380                    MOVE Dly-Symbol      TO WS-DT-Symbol (WS-Daily-Table-Count)
003390                    MOVE Dly-Data-Date   TO WS-DT-Date   (WS-Daily-Table-Count)
003400                    MOVE WS-Found-Meta-Cap
003410                                         TO WS-DT-Cap    (WS-Daily-Table-Count).
003420     READ     Daily-Stock-Data-File
003430              AT END MOVE "Y" TO WS-Daily-EOF.
003440 AA043-Exit.
003450     EXIT.
003460*
003470* LINEAR LOOK-UP OF WS-TARGET-SYMBOL'S LATEST MARKET CAP IN THE
003480* METADATA TABLE.  THE TABLE IS SMALL ENOUGH THAT A STRAIGHT SCAN IS
003490* GOOD ENOUGH - THERE IS NO NEED FOR A KEYED SEARCH HERE.
003500*
003510 AA041-Find-Meta-Cap         SECTION.
003520************************************
003530     MOVE     "N" TO WS-Found-Meta-Flag.
003540     MOVE     zero TO WS-Found-Meta-Cap.
003550     PERFORM  AA042-Scan-One-Meta THRU AA042-Exit
003560              VARYING WS-MT-Sub FROM 1 BY 1
003570              UNTIL WS-MT-Sub > WS-Meta-Table-Count
003580                 or WS-Found-Meta-Flag = "Y".
003590 AA041-Exit.
003600     EXIT.
003610*
003620 AA042-Scan-One-Meta         SECTION.
003630************************************
003640     IF       WS-MT-Symbol (WS-MT-Sub) = WS-Target-Symbol
003650              MOVE "Y"                TO WS-Found-Meta-Flag
003660              MOVE WS-MT-Cap (WS-MT-Sub) TO WS-Found-Meta-Cap.
003670 AA042-Exit.
003680     EXIT.
003690*
003700* PRIMING READ OF THE OLD COMPOSITION MASTER, SO THE COMPARE-THEN-
003710* ADVANCE LOGIC BELOW ALWAYS HAS SOMETHING CURRENT TO TEST.
003720*
003730 AA050-Prime-Old-Composition SECTION.
003740************************************
003750     READ     Old-Composition-File
003760              AT END MOVE "Y" TO WS-OldComp-EOF.
003770 AA050-Exit.
003780     EXIT.
003790*
003800* ONE PASS OF THIS SECTION PER CALENDAR DATE IN THE CONTROL RANGE.
003810* A DATE WITH NO ELIGIBLE CANDIDATES IS NOT A TRADING DATE AND IS
003820* LEFT WITH NO COMPOSITION OF ITS OWN.
003830*
003840 AA060-Build-One-Date        SECTION.
003850************************************
003860     PERFORM  AA061-Collect-Candidates THRU AA061-Exit.
003870     IF       WS-Build-Count > zero
003880              ADD 1 TO WS-Total-Dates-Built
003890              PERFORM AA065-Rank-Candidates THRU AA065-Exit
003893              PERFORM AA068-Warn-Short-Universe THRU AA068-Exit
003900              PERFORM AA075-Write-Compositions THRU AA075-Exit.
004040     PERFORM  AA070-Skip-Old-For-Date THRU AA070-Exit.
004050*
004060     MOVE     "N" TO Sidate-Valid-Flag.
004070     MOVE     WS-Current-Date TO Sidate-Date.
004080     MOVE     "N" TO Sidate-Function.
004090     CALL     "SIDATE" USING Sidate-Ws.
004100     MOVE     Sidate-Date TO WS-Current-Date.
004110 AA060-Exit.
004120     EXIT.
004130*
004140* BUILDS THE CANDIDATE LIST FOR THE CURRENT DATE FROM THE WORKING
004150* STORAGE DAILY TABLE - FILE ORDER IS PRESERVED SO THE RANKING STEP
004160* BELOW STAYS STABLE ON TIES.
004170*
004180 AA061-Collect-Candidates    SECTION.
004190************************************
004200     MOVE     zero TO WS-Build-Count.
004210     PERFORM  AA062-Scan-One-Daily THRU AA062-Exit
004220              VARYING WS-DT-Sub FROM 1 BY 1
004230              UNTIL WS-DT-Sub > WS-Daily-Table-Count.
004240 AA061-Exit.
004250     EXIT.
004260*
004270 AA062-Scan-One-Daily        SECTION.
004280************************************
004290     IF       WS-DT-Date (WS-DT-Sub) = WS-Current-Date
004300                 and WS-Build-Count < 2000
004310              ADD 1 TO WS-Build-Count
004320              MOVE WS-DT-Symbol (WS-DT-Sub) TO WS-BT-Symbol (WS-Build-Count)
004330              MOVE WS-DT-Cap    (WS-DT-Sub) TO WS-BT-Cap    (WS-Build-Count).
004340 AA062-Exit.
004350     EXIT.
004360*
004370* SIMPLE EXCHANGE SORT OF THE CANDIDATE TABLE, DESCENDING ON MARKET
004380* CAP.  NO SWAP ON AN EQUAL CAP KEEPS TIES IN THEIR ORIGINAL ORDER.
004390*
004400 AA065-Rank-Candidates       SECTION.
004410************************************
004420     PERFORM  AA066-Bubble-Pass THRU AA066-Exit
004430              VARYING WS-BT-Outer FROM 1 BY 1
004440              UNTIL WS-BT-Outer > WS-Build-Count.
004450 AA065-Exit.
004460     EXIT.
004470*
004480 AA066-Bubble-Pass           SECTION.
004490************************************
004500     PERFORM  AA067-Bubble-Compare THRU AA067-Exit
004510              VARYING WS-BT-Inner FROM 1 BY 1
004520              UNTIL WS-BT-Inner > WS-Build-Count - WS-BT-Outer.
004530 AA066-Exit.
004540     EXIT.
004550*
004560 AA067-Bubble-Compare        SECTION.
004570************************************
004580     IF       WS-BT-Cap (WS-BT-Inner) < WS-BT-Cap (WS-BT-Inner + 1)
004590              MOVE WS-BT-Symbol (WS-BT-Inner)     TO WS-BT-Swap-Symbol
004600              MOVE WS-BT-Cap    (WS-BT-Inner)     TO WS-BT-Swap-Cap
004610              MOVE WS-BT-Symbol (WS-BT-Inner + 1) TO WS-BT-Symbol (WS-BT-Inner)
004620              MOVE WS-BT-Cap    (WS-BT-Inner + 1) TO WS-BT-Cap    (WS-BT-Inner)
004630              MOVE WS-BT-Swap-Symbol TO WS-BT-Symbol (WS-BT-Inner + 1)
004640              MOVE WS-BT-Swap-Cap    TO WS-BT-Cap    (WS-BT-Inner + 1).
004650 AA067-Exit.
004660     EXIT.
004662*
004664* LOGS A WARNING LINE WHEN THE RANKED CANDIDATE COUNT FOR THE DATE
004666* CAME UP SHORT OF CTL-TOP-N - THE INDEX STILL BUILDS, JUST ON
004668* FEWER STOCKS THAN ASKED FOR.
004670*
004672 AA068-Warn-Short-Universe   SECTION.
004674************************************
004676     IF       WS-Build-Count < Ctl-Top-N
004678              MOVE WS-Current-Date TO WS-Current-Date-Parts
004680              MOVE WS-CD-CCYY       TO WS-CDT-CCYY
004682              MOVE WS-CD-MM         TO WS-CDT-MM
004684              MOVE WS-CD-DD         TO WS-CDT-DD
004686              MOVE SPACES           TO WS-Msg-Line
004688              MOVE "SIBUILD - SHORT UNIVERSE ON"
004690                                    TO WS-Msg-Label
004692              MOVE WS-Current-Date-Text
004694                                    TO WS-Msg-Date-Text
004696              MOVE WS-Build-Count   TO WS-Msg-Count-Text
004698              DISPLAY WS-Msg-Line.
004700 AA068-Exit.
004702     EXIT.
004704*
004706* WRITES THE TOP-N (OR FEWER, ON A SHORT UNIVERSE) CANDIDATE ROWS
004708* TO THE NEW MASTER WITH THEIR RANK AND EQUAL WEIGHT.
004709*
004710 AA075-Write-Compositions    SECTION.
004720************************************
004730     IF       WS-Build-Count > Ctl-Top-N
004740              MOVE Ctl-Top-N     TO WS-Selected-Count
004750     ELSE
004760              MOVE WS-Build-Count TO WS-Selected-Count.
004770     COMPUTE  WS-Weight ROUNDED = 1 / WS-Selected-Count.
004780     PERFORM  AA076-Write-One-Composition THRU AA076-Exit
004790              VARYING WS-Write-Sub FROM 1 BY 1
004800              UNTIL WS-Write-Sub > WS-Selected-Count.
004810 AA075-Exit.
004820     EXIT.
004830*
004840 AA076-Write-One-Composition SECTION.
004850************************************
004860     MOVE     WS-Current-Date              TO New-Comp-Comp-Date.
004870     MOVE     WS-BT-Symbol (WS-Write-Sub)   TO New-Comp-Symbol.
004880     MOVE     WS-Weight                    TO New-Comp-Weight.
004890     MOVE     WS-BT-Cap (WS-Write-Sub)      TO New-Comp-Market-Cap.
004900     MOVE     WS-Write-Sub                  TO New-Comp-Rank.
004910     WRITE    New-Composition-Record.
004920     ADD      1 TO WS-Total-Rows-Written.
004930 AA076-Exit.
004940     EXIT.
004950*
004960* CARRIES FORWARD ANY OLD-MASTER COMPOSITION ROWS DATED BEFORE THE
004970* CURRENT DATE UNCHANGED, THEN DROPS (WITHOUT CARRYING FORWARD) ANY
004980* ROWS DATED EXACTLY ON THE CURRENT DATE - THIS RUN HAS JUST REBUILT
004990* THAT DATE, WHETHER IT WROTE ANY ROWS FOR IT OR NOT.
005000*
005010 AA070-Skip-Old-For-Date     SECTION.
005020************************************
005030     PERFORM  AA071-Advance-Old-Composition THRU AA071-Exit
005040              UNTIL WS-OldComp-EOF = "Y"
005050                 or Old-Comp-Comp-Date not less WS-Current-Date.
005060     IF       WS-OldComp-EOF = "N"
005070                 and Old-Comp-Comp-Date = WS-Current-Date
005080              PERFORM AA072-Drop-Old-Date-Group THRU AA072-Exit.
005090 AA070-Exit.
005100     EXIT.
005110*
005120 AA071-Advance-Old-Composition SECTION.
005130************************************
005140     MOVE     Old-Comp-Comp-Date   TO New-Comp-Comp-Date.
005150     MOVE     Old-Comp-Symbol      TO New-Comp-Symbol.
005160     MOVE     Old-Comp-Weight      TO New-Comp-Weight.
005170     MOVE     Old-Comp-Market-Cap  TO New-Comp-Market-Cap.
005180     MOVE     Old-Comp-Rank        TO New-Comp-Rank.
005190     WRITE    New-Composition-Record.
005200     ADD      1 TO WS-Total-Rows-Written.
005210     READ     Old-Composition-File
005220              AT END MOVE "Y" TO WS-OldComp-EOF.
005230 AA071-Exit.
005240     EXIT.
005250*
005260 AA072-Drop-Old-Date-Group   SECTION.
005270************************************
005280     PERFORM  AA073-Drop-One-Old-Comp THRU AA073-Exit
005290              UNTIL WS-OldComp-EOF = "Y"
005300                 or Old-Comp-Comp-Date not = WS-Current-Date.
005310 AA072-Exit.
005320     EXIT.
005330*
005340 AA073-Drop-One-Old-Comp     SECTION.
005350************************************
005360     READ     Old-Composition-File
005370              AT END MOVE "Y" TO WS-OldComp-EOF.
005380 AA073-Exit.
005390     EXIT.
005400*
005410* ONCE THE CONTROL RANGE IS EXHAUSTED, ANY REMAINING OLD-MASTER
005420* COMPOSITION ROWS - DATES THIS RUN NEVER TOUCHED - ARE CARRIED
005430* FORWARD TO THE NEW MASTER UNCHANGED.
005440*
005450 AA095-Flush-Old-Composition SECTION.
005460************************************
005470     PERFORM  AA096-Flush-One-Old-Comp THRU AA096-Exit
005480              UNTIL WS-OldComp-EOF = "Y".
005490 AA095-Exit.
005500     EXIT.
005510*
005520 AA096-Flush-One-Old-Comp    SECTION.
005530************************************
005540     MOVE     Old-Comp-Comp-Date   TO New-Comp-Comp-Date.
005550     MOVE     Old-Comp-Symbol      TO New-Comp-Symbol.
005560     MOVE     Old-Comp-Weight      TO New-Comp-Weight.
005570     MOVE     Old-Comp-Market-Cap  TO New-Comp-Market-Cap.
005580     MOVE     Old-Comp-Rank        TO New-Comp-Rank.
005590     WRITE    New-Composition-Record.
005600     ADD      1 TO WS-Total-Rows-Written.
005610     READ     Old-Composition-File
005620              AT END MOVE "Y" TO WS-OldComp-EOF.
005630 AA096-Exit.
005640     EXIT.
005650*
005660 AA099-Close-Files           SECTION.
005670************************************
005680     CLOSE    Control-File Stock-Metadata-File Daily-Stock-Data-File
005690              Old-Composition-File New-Composition-File.
005700 AA099-Exit.
005710     EXIT.
