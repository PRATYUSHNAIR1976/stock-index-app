000100*-----------------------------------------------------------------*
000110*                                                                   *
000120*        Index Composition Change Detection - Driver Program      *
000130*                                                                   *
000140*-----------------------------------------------------------------*
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SICHNG.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      19/05/08.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 2008-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     WALKS INDEX-COMPOSITIONS ONE DATE GROUP AT A TIME, THE SAME
000350*     GROUP-BREAK TECHNIQUE AS SIPERF, AND HOLDS EACH DATE'S MEMBER
000360*     LIST AGAINST THE ONE BEFORE IT.  A SYMBOL ON THE CURRENT LIST
000370*     NOT ON THE PREVIOUS ONE HAS ENTERED; A SYMBOL ON THE PREVIOUS
000380*     LIST NOT ON THE CURRENT ONE HAS EXITED.  COMPOSITION-CHANGES
000390*     IS A PLAIN OUTPUT FILE, NOT AN OLD-MASTER/NEW-MASTER PAIR LIKE
000400*     THE OTHER STORES IN THIS SUITE - THE WHOLE FILE IS REBUILT
000410*     FROM THE CONTROL RANGE EVERY RUN.
000420*
000430* CHANGE LOG.
000440* 19/05/08 VBC  - CREATED.
000450* 11/09/12 VBC  - MEMBER LISTS NOW CARRIED AS TWO WORKING-STORAGE
000460*                 TABLES COPIED FORWARD DATE TO DATE, WAS RE-READING
000470*                 THE PREVIOUS DATE'S COMPOSITION RECORDS A SECOND
000480*                 TIME BEFORE THIS CHANGE.
000490* 14/03/15 DJW  - FIRST COMPOSITION DATE IN THE RANGE NO LONGER
000500*                 COMPARED AGAINST AN EMPTY PREVIOUS LIST - WAS
000510*                 WRONGLY LOGGING EVERY MEMBER AS ENTERED ON DAY ONE.
000520* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000530*                 PREVIOUS NOTICES.
000540* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000550* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000560*                 REST OF THE SUITE.
000570*
000580 ENVIRONMENT DIVISION.
000590*================================
000600*
000610     COPY "envdiv.cob".
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660     COPY "selsictl.cob".
000670     COPY "selsicmp.cob".
000680     COPY "selsichg.cob".
000690*
000700 DATA DIVISION.
000710*================================
000720 FILE SECTION.
000730*
000740     COPY "fdsictl.cob".
000750     COPY "fdsicmp.cob".
000760     COPY "fdsichg.cob".
000770*
000780 WORKING-STORAGE SECTION.
000790*
000800*    FILE STATUS BYTES
000810 01  WS-File-Statuses.
000820     03  Control-Status         pic xx.
000830     03  Cmp-Status             pic xx.
000840     03  Chg-Status             pic xx.
000850     03  FILLER                 pic x(26).
000860*
000870 01  WS-EOF-Switches.
000880     03  WS-Comp-EOF            pic x      value "N".
000890     03  FILLER                 pic x(15).
000900*
000910 01  WS-Current-Date            pic 9(8).
000920*
000930*    CCYY/MM/DD BREAKDOWN, FOR THE CLOSING CONSOLE MESSAGE
000940 01  WS-Current-Date-Parts REDEFINES WS-Current-Date.
000950     03  WS-CD-CCYY             pic 9(4).
000960     03  WS-CD-MM               pic 9(2).
000970     03  WS-CD-DD               pic 9(2).
000980*
000990 01  WS-Current-Date-Text.
001000     03  WS-CDT-CCYY            pic 9(4).
001010     03  WS-CDT-Dash-1          pic x      value "-".
001020     03  WS-CDT-MM              pic 9(2).
001030     03  WS-CDT-Dash-2          pic x      value "-".
001040     03  WS-CDT-DD              pic 9(2).
001050*
001060*    THE DATE GROUP BEING READ NOW
001070 01  WS-Curr-Table.
001080     03  WS-Curr-Entry OCCURS 2000 TIMES INDEXED BY WS-Curr-Idx.
001090         05  WS-Curr-Symbol     pic x(8).
001100         05  WS-Curr-Rank       pic 9(3).
001110         05  WS-Curr-Cap        pic 9(13).
001120         05  FILLER             pic x(3).
001130*
001140 77  WS-Curr-Count              pic 9(4)   comp      value zero.
001150 77  WS-Curr-Sub                pic 9(4)   comp      value zero.
001160*
001170*    THE DATE GROUP BEFORE IT, CARRIED FORWARD ONE DATE AT A TIME
001180 01  WS-Prev-Table.
001190     03  WS-Prev-Entry OCCURS 2000 TIMES INDEXED BY WS-Prev-Idx.
001200         05  WS-Prev-Symbol     pic x(8).
001210         05  WS-Prev-Rank       pic 9(3).
001220         05  WS-Prev-Cap        pic 9(13).
001230         05  FILLER             pic x(3).
001240*
001250 77  WS-Prev-Count               pic 9(4)   comp      value zero.
001260 77  WS-Prev-Sub                 pic 9(4)   comp      value zero.
001270*
001280 01  WS-Target-Symbol            pic x(8).
001290 01  WS-Found-Member-Flag        pic x.
001300*
001310*    RUN TOTALS, PACKED BEHIND ONE AREA IN THE SAME STYLE AS SIPERF
001320 01  WS-Run-Totals-Area          pic x(12)  value spaces.
001330 01  WS-Run-Totals REDEFINES WS-Run-Totals-Area.
001340     03  WS-Total-Entered        pic 9(5)    comp.
001345     03  WS-Total-Exited         pic 9(5)    comp.
001348     03  FILLER                  pic x(4).
001360*
001370*    ONE CONSOLE MESSAGE LINE, BUILT HERE AND DISPLAYED
001380 01  WS-Msg-Line                 pic x(80)  value spaces.
001390 01  WS-Msg-Fields REDEFINES WS-Msg-Line.
001400     03  WS-Msg-Label            pic x(30).
001410     03  WS-Msg-Date-Text        pic x(10).
001420     03  WS-Msg-Count-Text       pic zzz9.
001430     03  FILLER                  pic x(36).
001440*
001450 LINKAGE SECTION.
001460*
001470 PROCEDURE DIVISION.
001480*================================
001490*
001500 AA000-Main                 SECTION.
001510************************************
001520     PERFORM  AA010-Open-Files      THRU AA010-Exit.
001530     PERFORM  AA020-Read-Control    THRU AA020-Exit.
001540     PERFORM  AA045-Prime-Composition THRU AA045-Exit.
001550     PERFORM  AA060-Process-One-Date THRU AA060-Exit
001560              UNTIL WS-Comp-EOF = "Y".
001570     MOVE     SPACES TO WS-Msg-Line.
001580     MOVE     "SICHNG - ENTERED RECORDS" TO WS-Msg-Label.
001590     MOVE     WS-Total-Entered         TO WS-Msg-Count-Text.
001600     DISPLAY  WS-Msg-Line.
001610     MOVE     SPACES TO WS-Msg-Line.
001620     MOVE     "SICHNG - EXITED RECORDS"  TO WS-Msg-Label.
001630     MOVE     WS-Total-Exited          TO WS-Msg-Count-Text.
001640     DISPLAY  WS-Msg-Line.
001650     PERFORM  AA099-Close-Files     THRU AA099-Exit.
001660     STOP     RUN.
001670 AA000-Exit.
001680     EXIT.
001690*
001700* OPENS EVERY FILE THIS RUN NEEDS AND ABORTS THE RUN ON ANY BAD
001710* OPEN STATUS.
001720*
001730 AA010-Open-Files            SECTION.
001740************************************
001750     OPEN     INPUT  Control-File.
001760     OPEN     INPUT  Composition-File.
001770     OPEN     OUTPUT Change-File.
001780     IF       Control-Status not = "00" or Cmp-Status not = "00"
001790                 or Chg-Status not = "00"
001800              DISPLAY "SICHNG - FILE OPEN FAILED, RUN ABORTED"
001810              MOVE 1 TO RETURN-CODE
001820              GOBACK.
001830 AA010-Exit.
001840     EXIT.
001850*
001860* READS THE ONE CONTROL RECORD FOR THE RANGE THIS RUN USES.
001870*
001880 AA020-Read-Control          SECTION.
001890************************************
001900     READ     Control-File.
001910     IF       Control-Status not = "00"
001920              DISPLAY "SICHNG - CONTROL RECORD UNREADABLE"
001930              MOVE 1 TO RETURN-CODE
001940              GOBACK.
001950 AA020-Exit.
001960     EXIT.
001970*
001980* PRIMING READ OF THE COMPOSITION FILE.
001990*
002000 AA045-Prime-Composition     SECTION.
002010************************************
002020     READ     Composition-File
002030              AT END MOVE "Y" TO WS-Comp-EOF.
002040 AA045-Exit.
002050     EXIT.
002060*
002070* ONE PASS OF THIS SECTION PER DISTINCT COMPOSITION DATE.  THE FIRST
002080* DATE IN THE RANGE HAS NO PREVIOUS LIST TO COMPARE AGAINST AND SO
002090* PRODUCES NO CHANGE RECORDS OF ITS OWN - IT ONLY BECOMES THE
002100* PREVIOUS LIST FOR THE DATE AFTER IT.
002110*
002120 AA060-Process-One-Date      SECTION.
002130************************************
002140     MOVE     Cmp-Comp-Date TO WS-Current-Date.
002150     MOVE     zero TO WS-Curr-Count.
002160     PERFORM  AA061-Collect-One-Member THRU AA061-Exit
002170              UNTIL WS-Comp-EOF = "Y" or Cmp-Comp-Date not = WS-Current-Date.
002180     IF       WS-Prev-Count > zero
002190              PERFORM AA065-Emit-Entered THRU AA065-Exit
002200              PERFORM AA075-Emit-Exited  THRU AA075-Exit.
002210     MOVE     WS-Curr-Table TO WS-Prev-Table.
002220     MOVE     WS-Curr-Count TO WS-Prev-Count.
002230 AA060-Exit.
002240     EXIT.
002250*
002260 AA061-Collect-One-Member    SECTION.
002270************************************
002280     IF       WS-Curr-Count < 2000
002290              ADD 1 TO WS-Curr-Count
002300              MOVE Cmp-Symbol TO WS-Curr-Symbol (WS-Curr-Count)
002310              MOVE Cmp-Rank   TO WS-Curr-Rank   (WS-Curr-Count)
002320              MOVE Cmp-Market-Cap TO WS-Curr-Cap (WS-Curr-Count).
002330     READ     Composition-File
002340              AT END MOVE "Y" TO WS-Comp-EOF.
002350 AA061-Exit.
002360     EXIT.
002370*
002380* ONE ENTERED RECORD PER CURRENT MEMBER THAT IS NOT ON THE PREVIOUS
002390* DATE'S LIST.
002400*
002410 AA065-Emit-Entered          SECTION.
002420************************************
002430     PERFORM  AA066-Check-One-Entered THRU AA066-Exit
002440              VARYING WS-Curr-Sub FROM 1 BY 1
002450              UNTIL WS-Curr-Sub > WS-Curr-Count.
002460 AA065-Exit.
002470     EXIT.
002480*
002490 AA066-Check-One-Entered     SECTION.
002500************************************
002510     MOVE     WS-Curr-Symbol (WS-Curr-Sub) TO WS-Target-Symbol.
002520     PERFORM  AA067-Find-In-Prev THRU AA067-Exit.
002530     IF       WS-Found-Member-Flag = "N"
002540              MOVE WS-Current-Date TO Chg-Change-Date
002550              MOVE WS-Target-Symbol TO Chg-Symbol
002560              MOVE "ENTERED"         TO Chg-Action
002570              MOVE zero              TO Chg-Previous-Rank
002580              MOVE WS-Curr-Rank (WS-Curr-Sub) TO Chg-New-Rank
002590              MOVE WS-Curr-Cap  (WS-Curr-Sub) TO Chg-Market-Cap
002600              WRITE Change-Record
002610              ADD 1 TO WS-Total-Entered.
002620 AA066-Exit.
002630     EXIT.
002640*
002650 AA067-Find-In-Prev          SECTION.
002660************************************
002670     MOVE     "N" TO WS-Found-Member-Flag.
002680     PERFORM  AA068-Scan-One-Prev THRU AA068-Exit
002690              VARYING WS-Prev-Sub FROM 1 BY 1
002700              UNTIL WS-Prev-Sub > WS-Prev-Count
002710                 or WS-Found-Member-Flag = "Y".
002720 AA067-Exit.
002730     EXIT.
002740*
002750 AA068-Scan-One-Prev         SECTION.
002760************************************
002770     IF       WS-Prev-Symbol (WS-Prev-Sub) = WS-Target-Symbol
002780              MOVE "Y" TO WS-Found-Member-Flag.
002790 AA068-Exit.
002800     EXIT.
002810*
002820* ONE EXITED RECORD, DATED THE CURRENT DATE, PER PREVIOUS MEMBER
002830* THAT IS NOT ON THE CURRENT DATE'S LIST.
002840*
002850 AA075-Emit-Exited           SECTION.
002860************************************
002870     PERFORM  AA076-Check-One-Exited THRU AA076-Exit
002880              VARYING WS-Prev-Sub FROM 1 BY 1
002890              UNTIL WS-Prev-Sub > WS-Prev-Count.
002900 AA075-Exit.
002910     EXIT.
002920*
002930 AA076-Check-One-Exited      SECTION.
002940************************************
002950     MOVE     WS-Prev-Symbol (WS-Prev-Sub) TO WS-Target-Symbol.
002960     PERFORM  AA077-Find-In-Curr THRU AA077-Exit.
002970     IF       WS-Found-Member-Flag = "N"
002980              MOVE WS-Current-Date TO Chg-Change-Date
002990              MOVE WS-Target-Symbol TO Chg-Symbol
003000              MOVE "EXITED"          TO Chg-Action
003010              MOVE WS-Prev-Rank (WS-Prev-Sub) TO Chg-Previous-Rank
003020              MOVE zero               TO Chg-New-Rank
003030              MOVE WS-Prev-Cap  (WS-Prev-Sub) TO Chg-Market-Cap
003040              WRITE Change-Record
003050              ADD 1 TO WS-Total-Exited.
003060 AA076-Exit.
003070     EXIT.
003080*
003090 AA077-Find-In-Curr          SECTION.
003100************************************
003110     MOVE     "N" TO WS-Found-Member-Flag.
003120     PERFORM  AA078-Scan-One-Curr THRU AA078-Exit
003130              VARYING WS-Curr-Sub FROM 1 BY 1
003140              UNTIL WS-Curr-Sub > WS-Curr-Count
003150                 or WS-Found-Member-Flag = "Y".
003160 AA077-Exit.
003170     EXIT.
003180*
003190 AA078-Scan-One-Curr         SECTION.
003200************************************
003210     IF       WS-Curr-Symbol (WS-Curr-Sub) = WS-Target-Symbol
003220              MOVE "Y" TO WS-Found-Member-Flag.
003230 AA078-Exit.
003240     EXIT.
003250*
003260 AA099-Close-Files           SECTION.
003270************************************
003280     CLOSE    Control-File Composition-File Change-File.
003290 AA099-Exit.
003300     EXIT.
