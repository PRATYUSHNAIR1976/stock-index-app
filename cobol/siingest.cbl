000100*-----------------------------------------------------------------*
000110*                                                                   *
000120*        Daily Market Data Ingestion - Driver Program              *
000130*                                                                   *
000140*-----------------------------------------------------------------*
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SIINGEST.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      11/03/87.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     DRIVES ONE INGESTION RUN FOR THE STOCK INDEX SUITE.  FOR
000350*     EVERY TICKER ON THE SYMBOLS FILE, FOR EVERY CALENDAR DATE
000360*     FROM THE CONTROL RECORD'S START TO END DATE, LOOKS UP A
000370*     CLOSING PRICE AND MARKET CAP FIRST ON THE PRIMARY FEED,
000380*     THEN THE SECONDARY FEED, SUBSTITUTING THE SECONDARY'S
000390*     CLOSEST EARLIER QUOTE IF THE EXACT DATE IS MISSING THERE.
000400*     THE DAILY-STOCK-DATA AND STOCK-METADATA MASTERS ARE BOTH
000410*     OLD-MASTER/NEW-MASTER REWRITTEN IN THE ONE PASS - ANY
000420*     EXISTING ROW NOT TOUCHED BY THIS RUN IS CARRIED FORWARD
000430*     UNCHANGED.  A SYMBOL+DATE THAT COMES UP BLANK ON BOTH FEEDS
000440*     IS HANDED TO SIRTRY FOR ITS BOUNDED RETRY/LOG POLICY BEFORE
000450*     BEING WRITTEN UP AS A FEED FAILURE - THERE IS NOTHING LEFT
000460*     TO ACTUALLY RE-READ OUT OF A SORTED FLAT FILE, SO SIRTRY'S
000470*     JOB HERE IS PURELY TO COUNT AND LOG THE BOUNDED ATTEMPTS
000480*     BEFORE THE GIVE-UP, THE SAME CONTRACT IT HONOURS FOR THE
000490*     LIVE FEEDS.
000500*
000510* CHANGE LOG.
000520* 11/03/87 VBC  - CREATED, STARTED CODING FROM PYRGSTR'S FILE-OPEN
000530*                 AND STATUS-CHECK SHAPE.
000540* 23/09/89 VBC  - OLD-MASTER/NEW-MASTER REWRITE ADDED FOR BOTH
000550*                 STOCK-METADATA AND DAILY-STOCK-DATA, WAS A
000560*                 DIRECT REWRITE-IN-PLACE BEFORE AND COULDN'T
000570*                 COPE WITH A SYMBOL DROPPING OUT OF A RUN.
000580* 04/05/91 VBC  - SECONDARY FEED CLOSEST-EARLIER-DATE SUBSTITUTION
000590*                 ADDED, WAS EXACT-DATE-ONLY BEFORE.
000600* 17/01/94 DJW  - FAILED SYMBOL+DATE TABLE ADDED FOR THE RUN
000610*                 SUMMARY, OPERATIONS WANTED THE LIST NOT JUST
000620*                 A COUNT.
000630* 30/07/95 VBC  - CALLS SIRTRY NOW FOR BOUNDED ATTEMPT LOGGING
000640*                 BEFORE A FEED FAILURE IS WRITTEN UP.
000650* 14/06/98 VBC  - Y2K. ALL DATE COMPARISONS AND KEYS NOW FULL
000660*                 CCYYMMDD, CENTURY BYTE NO LONGER ASSUMED.
000670* 09/03/99 MJP  - Y2K. RE-TESTED YEAR-END ROLLOVER ACROSS ALL
000680*                 FOUR FILES, CLEAN.
000690* 11/02/01 VBC  - SUCCESS RATE ADDED TO THE RUN SUMMARY.
000700* 02/11/01 VBC  - PRIMARY/SECONDARY FEED RECORDS NOW SHARE ONE
000710*                 COPYBOOK, SEE FDSIFD1/FDSIFD2.
000720* 19/08/05 VBC  - FAILED-PAIRS TABLE BOUNDED AT 500 ENTRIES, A
000730*                 RUN WITH MORE FAILURES THAN THAT STILL TOTALS
000740*                 THEM CORRECTLY BUT STOPS LISTING THEM.
000750* 19/05/08 VBC  - CALLED MODULE LINKAGE RECORDS SPLIT, SIDATE AND
000760*                 SIRTRY NO LONGER SHARE ONE.
000770* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000780*                 PREVIOUS NOTICES.
000790* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000800* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000810*                 REST OF THE SUITE.
000812* 10/08/26 VBC  - AA085 HAD A READ NESTED INSIDE AN IF/ELSE, BNA
000813*                 4519.  SPLIT THE READ OUT TO ITS OWN PARAGRAPH,
000814*                 AA087, PERFORMED ONLY WHEN THE OLD-MASTER ROW
000815*                 WAS ACTUALLY CONSUMED ABOVE.
000816* 10/08/26 VBC  - 88-LEVELS ADDED ON THE EOF SWITCHES AND THE
000817*                 FOUND/LOOKUP FLAGS, BNA 4519.
000820*
000830 ENVIRONMENT DIVISION.
000840*================================
000850*
000860     COPY "envdiv.cob".
000870*
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*
000910     COPY "selsisym.cob".
000920     COPY "selsictl.cob".
000930     COPY "selsifd1.cob".
000940     COPY "selsifd2.cob".
000950*
000960*    OLD/NEW MASTER PAIR FOR STOCK-METADATA - NEW-METADATA-FILE IS
000970*    THE REWRITTEN MASTER, OPERATIONS SWAPS IT IN OVER SIMETA AT
000980*    THE END OF THE RUN
000990     SELECT   Old-Metadata-File
001000              ASSIGN TO "SIMETA"
001010              ORGANIZATION IS SEQUENTIAL
001020              ACCESS MODE IS SEQUENTIAL
001030              FILE STATUS IS WS-OM-Status.
001040     SELECT   New-Metadata-File
001050              ASSIGN TO "SIMETNEW"
001060              ORGANIZATION IS SEQUENTIAL
001070              ACCESS MODE IS SEQUENTIAL
001080              FILE STATUS IS WS-NM-Status.
001090*
001100*    OLD/NEW MASTER PAIR FOR DAILY-STOCK-DATA, SAME ARRANGEMENT
001110     SELECT   Old-Daily-File
001120              ASSIGN TO "SIDAILY"
001130              ORGANIZATION IS SEQUENTIAL
001140              ACCESS MODE IS SEQUENTIAL
001150              FILE STATUS IS WS-OD-Status.
001160     SELECT   New-Daily-File
001170              ASSIGN TO "SIDLYNEW"
001180              ORGANIZATION IS SEQUENTIAL
001190              ACCESS MODE IS SEQUENTIAL
001200              FILE STATUS IS WS-ND-Status.
001210*
001220     COPY "selsiprt.cob" REPLACING ==PRT-NAME== BY Run-Summary-File
001230                                    ==PRT-ASSIGN== BY "SISUMRPT"
001240                                    ==PRT-STATUS== BY WS-Rpt-Status.
001250*
001260 DATA DIVISION.
001270*================================
001280 FILE SECTION.
001290*
001300     COPY "fdsisym.cob".
001310     COPY "fdsictl.cob".
001320     COPY "fdsifd1.cob".
001330     COPY "fdsifd2.cob".
001340*
001350 FD  Old-Metadata-File
001360     RECORD CONTAINS 67 CHARACTERS
001370     LABEL RECORDS ARE STANDARD.
001380 COPY "wssimeta.cob" REPLACING SI-Meta-Record       BY SI-Old-Meta-Record
001390                                Meta-Symbol            BY Old-Meta-Symbol
001400                                Meta-Name              BY Old-Meta-Name
001410                                Meta-Exchange          BY Old-Meta-Exchange
001420                                Meta-Latest-Mkt-Cap    BY Old-Meta-Latest-Mkt-Cap
001430                                Meta-Last-Updated      BY Old-Meta-Last-Updated.
001440*
001450 FD  New-Metadata-File
001460     RECORD CONTAINS 67 CHARACTERS
001470     LABEL RECORDS ARE STANDARD.
001480 COPY "wssimeta.cob" REPLACING SI-Meta-Record       BY SI-New-Meta-Record
001490                                Meta-Symbol            BY New-Meta-Symbol
001500                                Meta-Name              BY New-Meta-Name
001510                                Meta-Exchange          BY New-Meta-Exchange
001520                                Meta-Latest-Mkt-Cap    BY New-Meta-Latest-Mkt-Cap
001530                                Meta-Last-Updated      BY New-Meta-Last-Updated.
001540*
001550 FD  Old-Daily-File
001560     RECORD CONTAINS 91 CHARACTERS
001570     LABEL RECORDS ARE STANDARD.
001580 COPY "wssidly.cob" REPLACING SI-Daily-Record       BY SI-Old-Daily-Record
001590                                Dly-Symbol             BY Old-Dly-Symbol
001600                                Dly-Data-Date          BY Old-Dly-Data-Date
001610                                Dly-Close-Price        BY Old-Dly-Close-Price
001620                                Dly-Price-Present-Flag BY Old-Dly-Price-Present-Flag
001630                                Dly-Market-Cap         BY Old-Dly-Market-Cap
001640                                Dly-Cap-Present-Flag   BY Old-Dly-Cap-Present-Flag
001650                                Dly-Source             BY Old-Dly-Source
001660                                Dly-Error-Msg          BY Old-Dly-Error-Msg.
001670*
001680 FD  New-Daily-File
001690     RECORD CONTAINS 91 CHARACTERS
001700     LABEL RECORDS ARE STANDARD.
001710 COPY "wssidly.cob" REPLACING SI-Daily-Record       BY SI-New-Daily-Record
001720                                Dly-Symbol             BY New-Dly-Symbol
001730                                Dly-Data-Date          BY New-Dly-Data-Date
001740                                Dly-Close-Price        BY New-Dly-Close-Price
001750                                Dly-Price-Present-Flag BY New-Dly-Price-Present-Flag
001760                                Dly-Market-Cap         BY New-Dly-Market-Cap
001770                                Dly-Cap-Present-Flag   BY New-Dly-Cap-Present-Flag
001780                                Dly-Source             BY New-Dly-Source
001790                                Dly-Error-Msg          BY New-Dly-Error-Msg.
001800*
001810     COPY "fdsiprt.cob" REPLACING ==PRT-NAME== BY Run-Summary-File
001820                                   ==PRT-RECORD== BY Run-Summary-Record.
001830*
001840 WORKING-STORAGE SECTION.
001850*
001860*    FILE STATUS BYTES, ONE GROUP, ONE MOVE EACH OPEN/READ/WRITE
001870 01  WS-File-Statuses.
001880     03  Symbols-Status          pic xx.
001890     03  Control-Status          pic xx.
001900     03  Pri-Feed-Status          pic xx.
001910     03  Sec-Feed-Status          pic xx.
001920     03  WS-OM-Status           pic xx.
001930     03  WS-NM-Status           pic xx.
001940     03  WS-OD-Status           pic xx.
001950     03  WS-ND-Status           pic xx.
001960     03  WS-Rpt-Status          pic xx.
001970     03  FILLER                 pic x(15).
001980*
001990*    EOF SWITCHES FOR EACH SEQUENTIAL BUFFER KEPT PRIMED AHEAD
002000 01  WS-EOF-Switches.
002010     03  WS-Symbols-EOF         pic x      value "N".
002011         88  Symbols-At-End         value "Y".
002012         88  Symbols-Not-At-End     value "N".
002020     03  WS-OldMeta-EOF         pic x      value "N".
002021         88  OldMeta-At-End         value "Y".
002022         88  OldMeta-Not-At-End     value "N".
002030     03  WS-OldDaily-EOF        pic x      value "N".
002031         88  OldDaily-At-End        value "Y".
002032         88  OldDaily-Not-At-End    value "N".
002040     03  WS-PriFeed-EOF         pic x      value "N".
002041         88  PriFeed-At-End         value "Y".
002042         88  PriFeed-Not-At-End     value "N".
002050     03  WS-SecFeed-EOF         pic x      value "N".
002051         88  SecFeed-At-End         value "Y".
002052         88  SecFeed-Not-At-End     value "N".
002060     03  FILLER                 pic x(11).
002070*
002080 01  WS-Current-Symbol          pic x(8).
002090 01  WS-Current-Date            pic 9(8).
002100*
002110*    CCYY/MM/DD BREAKDOWN OF THE WORKING DATE, FOR MESSAGE TEXT
002120 01  WS-Current-Date-Parts REDEFINES WS-Current-Date.
002130     03  WS-CD-CCYY             pic 9(4).
002140     03  WS-CD-MM               pic 9(2).
002150     03  WS-CD-DD               pic 9(2).
002160*
002170*    CCYY-MM-DD TEXT FOR THE WARNING/ERROR MESSAGES BELOW
002180 01  WS-Current-Date-Text.
002190     03  WS-CDT-CCYY            pic 9(4).
002200     03  WS-CDT-Dash-1          pic x      value "-".
002210     03  WS-CDT-MM              pic 9(2).
002220     03  WS-CDT-Dash-2          pic x      value "-".
002230     03  WS-CDT-DD              pic 9(2).
002240*
002250*    COMBINED SYMBOL+DATE KEY, BUILT BEFORE EVERY BUFFER COMPARE -
002260*    BYTE COMPARE IS SAFE AS BOTH HALVES ARE FIXED WIDTH
002270 01  WS-Target-Cmp-Key.
002280     03  WS-Target-Cmp-Symbol   pic x(8).
002290     03  WS-Target-Cmp-Date     pic 9(8).
002300*
002310 01  WS-Buffer-Cmp-Key.
002320     03  WS-Buffer-Cmp-Symbol   pic x(8).
002330     03  WS-Buffer-Cmp-Date     pic 9(8).
002340*
002350*    RUNNING TOTALS FOR THE SUMMARY, PACKED BEHIND ONE AREA IN THE
002360*    SAME STYLE AS SIRTRY'S GIVE-UP TOTALS
002370 01  WS-Run-Totals-Area         pic x(16)  value spaces.
002380 01  WS-Run-Totals REDEFINES WS-Run-Totals-Area.
002390     03  WS-Total-Symbols       pic 9(5)    comp.
002400     03  WS-Total-Dates         pic 9(7)    comp.
002410     03  WS-Total-Success       pic 9(7)    comp.
002420     03  WS-Total-Failure       pic 9(7)    comp.
002430*
002440 01  WS-Success-Rate            pic 999v99  value zero.
002450*
002460*    LOOK-UP RESULT FLAGS AND THE PRICE/CAP FOUND, IF ANY
002470 01  WS-Lookup-Found            pic x.
002471     88  Lookup-Was-Found           value "Y".
002472     88  Lookup-Was-Not-Found       value "N".
002480 01  WS-Found-Price             pic 9(7)v9(4).
002490 01  WS-Found-Cap               pic 9(13).
002500 01  WS-Found-Cap-Flag          pic x.
002510 01  WS-Found-Source            pic x(12).
002520 01  WS-Found-Error             pic x(40).
002530*
002540*    BEST SECONDARY-FEED CANDIDATE SEEN SO FAR FOR THE CURRENT
002550*    SYMBOL, KEPT WHILE THE BUFFER IS ADVANCED PAST IT
002560 01  WS-Sec-Best-Found          pic x      value "N".
002570 01  WS-Sec-Best-Date           pic 9(8).
002580 01  WS-Sec-Best-Price          pic 9(7)v9(4).
002590*
002600*    EXISTING METADATA ROW FOUND ON THE OLD MASTER, IF ANY
002610 01  WS-Meta-Found              pic x.
002611     88  Meta-Was-Found             value "Y".
002612     88  Meta-Was-Not-Found         value "N".
002620 01  WS-Meta-Name-Hold          pic x(30).
002630 01  WS-Meta-Exchange-Hold      pic x(8).
002640 01  WS-Meta-Cap-Hold           pic 9(13).
002650 01  WS-Meta-Updated-Hold       pic 9(8).
002660 01  WS-Meta-Touched            pic x.
002670*
002680*    EXISTING DAILY ROW FOUND ON THE OLD MASTER FOR THIS SYMBOL
002690*    + DATE, IF ANY, AND WHAT IT ALREADY HOLDS
002700 01  WS-Daily-Found             pic x.
002701     88  Daily-Was-Found            value "Y".
002702     88  Daily-Was-Not-Found        value "N".
002710 01  WS-Daily-Price-Hold        pic s9(7)v9(4).
002720 01  WS-Daily-Price-Flag-Hold   pic x.
002730 01  WS-Daily-Cap-Hold          pic 9(13).
002740 01  WS-Daily-Cap-Flag-Hold     pic x.
002750 01  WS-Daily-Source-Hold       pic x(12).
002760 01  WS-Daily-Error-Hold        pic x(40).
002770*
002780*    TABLE OF FAILED SYMBOL+DATE PAIRS FOR THE SUMMARY REPORT -
002790*    BOUNDED, A RUN WITH MORE FAILURES THAN THIS STILL TOTALS
002800*    THEM BUT STOPS LISTING THEM INDIVIDUALLY
002810 01  WS-Failed-Pairs-Table.
002820     03  WS-Failed-Pair OCCURS 500 TIMES INDEXED BY WS-FP-Idx.
002830         05  WS-FP-Symbol       pic x(8).
002840         05  WS-FP-Date         pic 9(8).
002850*
002860 77  WS-Failed-Pair-Count       pic 9(4)   comp      value zero.
002870 77  WS-FP-Print-Sub            pic 9(4)   comp      value zero.
002880 77  WS-Attempt-Sub             pic 9      comp      value zero.
002890*
002900*    RUN SUMMARY REPORT LINE, BUILT HERE AND MOVED TO THE FD
002910 01  WS-Summary-Line            pic x(132) value spaces.
002920 01  WS-Summary-Line-Fields REDEFINES WS-Summary-Line.
002930     03  WS-SL-Label            pic x(30).
002940     03  WS-SL-Value-1          pic Z(13)9.
002950     03  WS-SL-Value-2          pic Z(13)9.
002960     03  FILLER                 pic x(74).
002970*
002980*    SAME LINE AREA, LAID OUT INSTEAD FOR THE SUCCESS-RATE LINE
002990*    WHICH NEEDS ITS TWO DECIMAL PLACES KEPT ON PRINT
003000 01  WS-Summary-Rate-Fields REDEFINES WS-Summary-Line.
003010     03  WS-SLR-Label           pic x(30).
003020     03  WS-SLR-Rate            pic ZZ9.99.
003030     03  FILLER                 pic x(96).
003040*
003050*    LINKAGE RECORDS FOR THE CALLED DATE-STEPPING AND RETRY MODULES
003060     COPY "wssidla.cob".
003070     COPY "wssirla.cob".
003080*
003090 LINKAGE SECTION.
003100*
003110 PROCEDURE DIVISION.
003120*================================
003130*
003140 AA000-Main                 SECTION.
003150***********************************
003160     PERFORM  AA010-Open-Files     THRU AA010-Exit.
003170     PERFORM  AA020-Read-Control   THRU AA020-Exit.
003180     PERFORM  AA030-Prime-Buffers  THRU AA030-Exit.
003190     PERFORM  AA040-Process-Symbols THRU AA040-Exit
003200              UNTIL WS-Symbols-EOF = "Y".
003210     PERFORM  AA095-Flush-Old-Masters THRU AA095-Exit.
003220     PERFORM  AA100-Write-Summary  THRU AA100-Exit.
003230     PERFORM  AA110-Close-Files    THRU AA110-Exit.
003240     STOP     RUN.
003250 AA000-Exit.
003260     EXIT.
003270*
003280* OPENS EVERY FILE THIS RUN NEEDS AND ABORTS THE RUN ON ANY BAD
003290* OPEN STATUS - THERE IS NO SCREEN ON A BATCH RUN SO THE MESSAGE
003300* JUST GOES TO THE CONSOLE/SYSOUT.
003310*
003320 AA010-Open-Files            SECTION.
003330***********************************
003340     OPEN     INPUT  Symbols-File.
003350     OPEN     INPUT  Control-File.
003360     OPEN     INPUT  Primary-Feed-File.
003370     OPEN     INPUT  Secondary-Feed-File.
003380     OPEN     INPUT  Old-Metadata-File.
003390     OPEN     OUTPUT New-Metadata-File.
003400     OPEN     INPUT  Old-Daily-File.
003410     OPEN     OUTPUT New-Daily-File.
003420     OPEN     OUTPUT Run-Summary-File.
003430     IF       Symbols-Status not = "00" or Control-Status not = "00"
003440              or Pri-Feed-Status not = "00" or Sec-Feed-Status not = "00"
003450              or WS-OM-Status not = "00" or WS-NM-Status not = "00"
003460              or WS-OD-Status not = "00" or WS-ND-Status not = "00"
003470              or WS-Rpt-Status not = "00"
003480              DISPLAY "SIINGEST - FILE OPEN FAILED, RUN ABORTED"
003490              MOVE 1 TO RETURN-CODE
003500              GOBACK.
003510 AA010-Exit.
003520     EXIT.
003530*
003540* READS THE ONE CONTROL RECORD FOR THE RANGE THIS RUN COVERS.
003550*
003560 AA020-Read-Control          SECTION.
003570***********************************
003580     READ     Control-File.
003590     IF       Control-Status not = "00"
003600              DISPLAY "SIINGEST - CONTROL RECORD UNREADABLE"
003610              MOVE 1 TO RETURN-CODE
003620              GOBACK.
003630 AA020-Exit.
003640     EXIT.
003650*
003660* PRIMING READS - ONE RECORD HELD AHEAD IN EVERY SEQUENTIAL FILE
003670* THIS PROGRAM SCANS, SO THE COMPARE-THEN-ADVANCE LOGIC BELOW
003680* ALWAYS HAS SOMETHING CURRENT TO TEST.
003690*
003700 AA030-Prime-Buffers         SECTION.
003710***********************************
003720     READ     Symbols-File
003730              AT END MOVE "Y" TO WS-Symbols-EOF.
003740     READ     Old-Metadata-File
003750              AT END MOVE "Y" TO WS-OldMeta-EOF.
003760     READ     Old-Daily-File
003770              AT END MOVE "Y" TO WS-OldDaily-EOF.
003780     READ     Primary-Feed-File
003790              AT END MOVE "Y" TO WS-PriFeed-EOF.
003800     READ     Secondary-Feed-File
003810              AT END MOVE "Y" TO WS-SecFeed-EOF.
003820 AA030-Exit.
003830     EXIT.
003840*
003850* ONE PASS OF THIS SECTION PER TICKER ON THE SYMBOLS FILE.  THE
003860* SYMBOLS FILE IS EXPECTED IN ASCENDING TICKER ORDER, MATCHING
003870* THE TWO MASTERS, SO THE OLD-MASTER BUFFERS ONLY EVER MOVE
003880* FORWARD.
003890*
003900 AA040-Process-Symbols       SECTION.
003910***********************************
003920     MOVE     Sym-Symbol TO WS-Current-Symbol.
003930     PERFORM  AA041-Advance-Old-Meta THRU AA041-Exit
003940              UNTIL WS-OldMeta-EOF = "Y"
003950                 or Old-Meta-Symbol not less WS-Current-Symbol.
003960     MOVE     "N" TO WS-Meta-Found  WS-Meta-Touched.
003970     IF       WS-OldMeta-EOF = "N"
003980                 and Old-Meta-Symbol = WS-Current-Symbol
003990              MOVE "Y"                  TO WS-Meta-Found
004000              MOVE Old-Meta-Name         TO WS-Meta-Name-Hold
004010              MOVE Old-Meta-Exchange     TO WS-Meta-Exchange-Hold
004020              MOVE Old-Meta-Latest-Mkt-Cap TO WS-Meta-Cap-Hold
004030              MOVE Old-Meta-Last-Updated TO WS-Meta-Updated-Hold.
004040*
004050     ADD      1 TO WS-Total-Symbols.
004060     MOVE     Ctl-Start-Date TO WS-Current-Date.
004070     PERFORM  AA050-Process-One-Date THRU AA050-Exit
004080              UNTIL WS-Current-Date > Ctl-End-Date.
004090*
004100     PERFORM  AA045-Write-Metadata-Row THRU AA045-Exit.
004110*
004120     READ     Symbols-File
004130              AT END MOVE "Y" TO WS-Symbols-EOF.
004140 AA040-Exit.
004150     EXIT.
004160*
004170* CARRIES ONE SKIPPED OLD-METADATA ROW FORWARD TO THE NEW MASTER
004180* UNCHANGED AND READS THE NEXT ONE.
004190*
004200 AA041-Advance-Old-Meta      SECTION.
004210***********************************
004220     MOVE     Old-Meta-Symbol           TO New-Meta-Symbol.
004230     MOVE     Old-Meta-Name             TO New-Meta-Name.
004240     MOVE     Old-Meta-Exchange         TO New-Meta-Exchange.
004250     MOVE     Old-Meta-Latest-Mkt-Cap   TO New-Meta-Latest-Mkt-Cap.
004260     MOVE     Old-Meta-Last-Updated     TO New-Meta-Last-Updated.
004270     WRITE    New-Meta-Record.
004280     READ     Old-Metadata-File
004290              AT END MOVE "Y" TO WS-OldMeta-EOF.
004300 AA041-Exit.
004310     EXIT.
004320*
004330* WRITES THE (POSSIBLY MERGED) METADATA ROW FOR THE SYMBOL JUST
004340* FINISHED TO THE NEW MASTER.  A SYMBOL NEVER SEEN BEFORE GETS
004350* SPACES FOR NAME/EXCHANGE - THIS RUN'S FEEDS HAVE NO SOURCE FOR
004360* THOSE FIELDS, ONLY PRICE AND CAP.
004370*
004380 AA045-Write-Metadata-Row    SECTION.
004390***********************************
004400     IF       WS-Meta-Touched = "N" and WS-Meta-Found = "N"
004410              GO TO AA045-Exit.
004420     MOVE     WS-Current-Symbol         TO New-Meta-Symbol.
004430     IF       WS-Meta-Found = "Y"
004440              MOVE WS-Meta-Name-Hold     TO New-Meta-Name
004450              MOVE WS-Meta-Exchange-Hold TO New-Meta-Exchange
004460     ELSE
004470              MOVE SPACES                TO New-Meta-Name
004480                                             New-Meta-Exchange.
004490     MOVE     WS-Meta-Cap-Hold          TO New-Meta-Latest-Mkt-Cap.
004500     MOVE     WS-Meta-Updated-Hold      TO New-Meta-Last-Updated.
004510     WRITE    New-Meta-Record.
004520*
004530*    DON'T LET THE OLD-MASTER ADVANCE PASS THIS SYMBOL A SECOND
004540*    TIME FOR A LATER TICKER ON THE SYMBOLS FILE
004550     IF       WS-OldMeta-EOF = "N"
004560                 and Old-Meta-Symbol = WS-Current-Symbol
004570              READ Old-Metadata-File
004580                   AT END MOVE "Y" TO WS-OldMeta-EOF.
004590 AA045-Exit.
004600     EXIT.
004610*
004620* ONE PASS OF THIS SECTION PER CALENDAR DATE FOR THE CURRENT
004630* SYMBOL.  LOOKS UP THE PRICE/CAP, UPSERTS THE DAILY ROW, THEN
004640* STEPS THE WORKING DATE ON ONE DAY VIA SIDATE.
004650*
004660 AA050-Process-One-Date      SECTION.
004670***********************************
004680     ADD      1 TO WS-Total-Dates.
004690     MOVE     "N" TO WS-Lookup-Found.
004700     MOVE     SPACES TO WS-Found-Source WS-Found-Error.
004710     MOVE     zero TO WS-Found-Cap.
004720     MOVE     "N" TO WS-Found-Cap-Flag.
004730*
004740     PERFORM  AA070-Lookup-Primary   THRU AA070-Exit.
004750     IF       WS-Lookup-Found = "N"
004760              PERFORM AA075-Lookup-Secondary THRU AA075-Exit.
004770*
004780     IF       WS-Lookup-Found = "Y"
004790              ADD  1 TO WS-Total-Success
004800     ELSE
004810              PERFORM AA078-Log-Feed-Failure THRU AA078-Exit
004820              ADD  1 TO WS-Total-Failure.
004830*
004840     PERFORM  AA085-Upsert-Daily-Row THRU AA085-Exit.
004850*
004860     MOVE     "N" TO Sidate-Valid-Flag.
004870     MOVE     WS-Current-Date TO Sidate-Date.
004880     MOVE     "N" TO Sidate-Function.
004890     CALL     "SIDATE" USING Sidate-Ws.
004900     MOVE     Sidate-Date TO WS-Current-Date.
004910 AA050-Exit.
004920     EXIT.
004930*
004940* EXACT SYMBOL+DATE LOOK-UP ON THE PRIMARY FEED.  THE PRIMARY
004950* FEED IS THE ONLY SOURCE OF MARKET CAP.
004960*
004970 AA070-Lookup-Primary        SECTION.
004980***********************************
004990     MOVE     WS-Current-Symbol TO WS-Target-Cmp-Symbol.
005000     MOVE     WS-Current-Date   TO WS-Target-Cmp-Date.
005010     PERFORM  AA071-Advance-Primary THRU AA071-Exit
005020              UNTIL WS-PriFeed-EOF = "Y"
005030                 or WS-Buffer-Cmp-Key not less WS-Target-Cmp-Key.
005040     IF       WS-PriFeed-EOF = "N"
005050                 and Pri-Feed-Symbol = WS-Current-Symbol
005060                 and Pri-Feed-Quote-Date = WS-Current-Date
005070              MOVE "Y"                 TO WS-Lookup-Found
005080              MOVE Pri-Feed-Close-Price TO WS-Found-Price
005090              MOVE "PRIMARY"           TO WS-Found-Source
005100              IF Pri-Feed-Cap-Present-Flag = "Y"
005110                 MOVE Pri-Feed-Market-Cap TO WS-Found-Cap
005120                 MOVE "Y"                TO WS-Found-Cap-Flag.
005130 AA070-Exit.
005140     EXIT.
005150*
005160* ADVANCES THE PRIMARY FEED BUFFER - RECORDS BELOW THE TARGET KEY
005170* ARE SIMPLY SKIPPED, THE FEED FILES ARE INPUT ONLY.
005180*
005190 AA071-Advance-Primary       SECTION.
005200***********************************
005210     READ     Primary-Feed-File
005220              AT END MOVE "Y" TO WS-PriFeed-EOF.
005230     IF       WS-PriFeed-EOF = "N"
005240              MOVE Pri-Feed-Symbol     TO WS-Buffer-Cmp-Symbol
005250              MOVE Pri-Feed-Quote-Date TO WS-Buffer-Cmp-Date.
005260 AA071-Exit.
005270     EXIT.
005280*
005290* SECONDARY FEED LOOK-UP - EXACT DATE FIRST, THEN THE CLOSEST
005300* EARLIER DATE FOR THE SAME TICKER.  TRACKS THE BEST CANDIDATE
005310* SEEN WHILE THE BUFFER IS ADVANCED PAST IT, SINCE THE BUFFER
005320* NEVER MOVES BACKWARDS.
005330*
005340 AA075-Lookup-Secondary      SECTION.
005350***********************************
005360     MOVE     WS-Current-Symbol TO WS-Target-Cmp-Symbol.
005370     MOVE     WS-Current-Date   TO WS-Target-Cmp-Date.
005380     MOVE     "N" TO WS-Sec-Best-Found.
005390     PERFORM  AA076-Advance-Secondary THRU AA076-Exit
005400              UNTIL WS-SecFeed-EOF = "Y"
005410                 or WS-Buffer-Cmp-Key not less WS-Target-Cmp-Key.
005420     IF       WS-SecFeed-EOF = "N"
005430                 and Sec-Feed-Symbol = WS-Current-Symbol
005440                 and Sec-Feed-Quote-Date = WS-Current-Date
005450              MOVE "Y"                  TO WS-Lookup-Found
005460              MOVE Sec-Feed-Close-Price TO WS-Found-Price
005470              MOVE "SECONDARY"          TO WS-Found-Source
005480              GO TO AA075-Exit.
005490     IF       WS-Sec-Best-Found = "Y"
005500              MOVE "Y"                  TO WS-Lookup-Found
005510              MOVE WS-Sec-Best-Price    TO WS-Found-Price
005520              MOVE "SECONDARY"          TO WS-Found-Source
005530              MOVE WS-Sec-Best-Date     TO WS-Current-Date-Parts
005540              MOVE WS-CD-CCYY           TO WS-CDT-CCYY
005550              MOVE WS-CD-MM             TO WS-CDT-MM
005560              MOVE WS-CD-DD             TO WS-CDT-DD
005570              STRING "EXACT DATE NOT AVAILABLE, USING "
005580                     WS-Current-Date-Text
005590                     DELIMITED BY SIZE INTO WS-Found-Error
005600              MOVE WS-Target-Cmp-Date   TO WS-Current-Date.
005610 AA075-Exit.
005620     EXIT.
005630*
005640* ADVANCES THE SECONDARY FEED BUFFER ONE RECORD, KEEPING THE
005650* BEST-SO-FAR CANDIDATE FOR THE CURRENT TICKER AS IT GOES.
005660*
005670 AA076-Advance-Secondary     SECTION.
005680***********************************
005690     IF       WS-SecFeed-EOF = "N"
005700                 and Sec-Feed-Symbol = WS-Target-Cmp-Symbol
005710                 and Sec-Feed-Quote-Date < WS-Target-Cmp-Date
005720              MOVE "Y"                  TO WS-Sec-Best-Found
005730              MOVE Sec-Feed-Quote-Date  TO WS-Sec-Best-Date
005740              MOVE Sec-Feed-Close-Price TO WS-Sec-Best-Price.
005750     READ     Secondary-Feed-File
005760              AT END MOVE "Y" TO WS-SecFeed-EOF.
005770     IF       WS-SecFeed-EOF = "N"
005780              MOVE Sec-Feed-Symbol     TO WS-Buffer-Cmp-Symbol
005790              MOVE Sec-Feed-Quote-Date TO WS-Buffer-Cmp-Date.
005800 AA076-Exit.
005810     EXIT.
005820*
005830* NEITHER FEED HELD A PRICE FOR THIS SYMBOL+DATE.  SIRTRY STILL
005840* RUNS ITS BOUNDED LOG LOOP BEFORE THE DATE IS WRITTEN UP AS A
005850* FEED FAILURE, AND THE FAILED PAIR GOES ON THE SUMMARY TABLE.
005860*
005870 AA078-Log-Feed-Failure      SECTION.
005880***********************************
005890     MOVE     WS-Current-Date TO WS-Current-Date-Parts.
005900     MOVE     WS-CD-CCYY TO WS-CDT-CCYY.
005910     MOVE     WS-CD-MM   TO WS-CDT-MM.
005920     MOVE     WS-CD-DD   TO WS-CDT-DD.
005930     STRING   "NO DATA AVAILABLE ON OR BEFORE "
005940              WS-Current-Date-Text
005950              DELIMITED BY SIZE INTO WS-Found-Error.
005960*
005970     MOVE     zero TO Sirtry-Attempt-Count.
005980     MOVE     3    TO Sirtry-Max-Attempts.
005990     MOVE     "10" TO Sirtry-File-Status.
006000     MOVE     "N"  TO Sirtry-Give-Up-Flag.
006010     MOVE     WS-Current-Symbol TO Sirtry-Symbol.
006020     MOVE     WS-Current-Date   TO Sirtry-Lookup-Date.
006030     PERFORM  AA079-Call-Retry THRU AA079-Exit
006040              UNTIL Sirtry-Give-Up-Flag = "Y".
006050*
006060     IF       WS-Failed-Pair-Count < 500
006070              ADD 1 TO WS-Failed-Pair-Count
006080              MOVE WS-Current-Symbol
006090                        TO WS-FP-Symbol (WS-Failed-Pair-Count)
006100              MOVE WS-Current-Date
006110                        TO WS-FP-Date   (WS-Failed-Pair-Count).
006120 AA078-Exit.
006130     EXIT.
006140*
006150 AA079-Call-Retry            SECTION.
006160***********************************
006170     CALL     "SIRTRY" USING Sirtry-Ws.
006180 AA079-Exit.
006190     EXIT.
006200*
006210* UPSERTS THE DAILY-STOCK-DATA ROW FOR THIS SYMBOL+DATE.  NULL-
006220* FILL ONLY - AN EXISTING NON-NULL PRICE OR CAP IS NEVER
006230* OVERWRITTEN, AND A FIELD BEING FILLED REFRESHES SOURCE/ERROR.
006240*
006250 AA085-Upsert-Daily-Row      SECTION.
006260***********************************
006270     MOVE     WS-Current-Symbol TO WS-Target-Cmp-Symbol.
006280     MOVE     WS-Current-Date   TO WS-Target-Cmp-Date.
006290     PERFORM  AA086-Advance-Old-Daily THRU AA086-Exit
006300              UNTIL WS-OldDaily-EOF = "Y"
006310                 or WS-Buffer-Cmp-Key not less WS-Target-Cmp-Key.
006320*
006330     MOVE     "N" TO WS-Daily-Found.
006340     IF       WS-OldDaily-EOF = "N"
006350                 and Old-Dly-Symbol = WS-Current-Symbol
006360                 and Old-Dly-Data-Date = WS-Current-Date
006370              MOVE "Y"                     TO WS-Daily-Found
006380              MOVE Old-Dly-Close-Price      TO WS-Daily-Price-Hold
006390              MOVE Old-Dly-Price-Present-Flag
006400                                             TO WS-Daily-Price-Flag-Hold
006410              MOVE Old-Dly-Market-Cap       TO WS-Daily-Cap-Hold
006420              MOVE Old-Dly-Cap-Present-Flag TO WS-Daily-Cap-Flag-Hold
006430              MOVE Old-Dly-Source           TO WS-Daily-Source-Hold
006440              MOVE Old-Dly-Error-Msg        TO WS-Daily-Error-Hold
006443     ELSE
006446              MOVE zero   TO WS-Daily-Price-Hold WS-Daily-Cap-Hold
006448              MOVE "N"    TO WS-Daily-Price-Flag-Hold
006450                             WS-Daily-Cap-Flag-Hold
006452              MOVE SPACES TO WS-Daily-Source-Hold WS-Daily-Error-Hold.
006454*    THE OLD-MASTER ROW MATCHED ABOVE IS CONSUMED, NOT CARRIED
006456*    FORWARD BY AA086 - READ PAST IT HERE SO THE BUFFER ADVANCES.
006458     IF       WS-Daily-Found = "Y"
006460              PERFORM AA087-Read-Next-Old-Daily THRU AA087-Exit.
006530*
006540     IF       WS-Lookup-Found = "Y"
006550                 and WS-Daily-Price-Flag-Hold = "N"
006560              MOVE WS-Found-Price        TO WS-Daily-Price-Hold
006570              MOVE "Y"                  TO WS-Daily-Price-Flag-Hold
006580              MOVE WS-Found-Source       TO WS-Daily-Source-Hold
006590              MOVE WS-Found-Error        TO WS-Daily-Error-Hold
006600     ELSE
006610        IF    WS-Lookup-Found = "N" and WS-Daily-Price-Flag-Hold = "N"
006620              MOVE WS-Found-Error        TO WS-Daily-Error-Hold.
006630*
006640     IF       WS-Found-Cap-Flag = "Y" and WS-Daily-Cap-Flag-Hold = "N"
006650              MOVE WS-Found-Cap          TO WS-Daily-Cap-Hold
006660              MOVE "Y"                  TO WS-Daily-Cap-Flag-Hold
006670              MOVE WS-Found-Cap          TO WS-Meta-Cap-Hold
006680              MOVE WS-Current-Date       TO WS-Meta-Updated-Hold
006690              MOVE "Y"                  TO WS-Meta-Touched.
006700*
006710     MOVE     WS-Current-Symbol          TO New-Dly-Symbol.
006720     MOVE     WS-Current-Date            TO New-Dly-Data-Date.
006730     MOVE     WS-Daily-Price-Hold        TO New-Dly-Close-Price.
006740     MOVE     WS-Daily-Price-Flag-Hold   TO New-Dly-Price-Present-Flag.
006750     MOVE     WS-Daily-Cap-Hold          TO New-Dly-Market-Cap.
006760     MOVE     WS-Daily-Cap-Flag-Hold     TO New-Dly-Cap-Present-Flag.
006770     MOVE     WS-Daily-Source-Hold       TO New-Dly-Source.
006780     MOVE     WS-Daily-Error-Hold        TO New-Dly-Error-Msg.
006790     WRITE    New-Daily-Record.
006800 AA085-Exit.
006810     EXIT.
006820*
006830* CARRIES ONE SKIPPED OLD-DAILY ROW FORWARD TO THE NEW MASTER
006840* UNCHANGED AND READS THE NEXT ONE.  A ROW FOR THE CURRENT
006850* SYMBOL+DATE ITSELF IS LEFT IN THE BUFFER FOR AA085 TO MERGE.
006860*
006870 AA086-Advance-Old-Daily     SECTION.
006880***********************************
006890     MOVE     Old-Dly-Symbol            TO New-Dly-Symbol.
006900     MOVE     Old-Dly-Data-Date         TO New-Dly-Data-Date.
006910     MOVE     Old-Dly-Close-Price       TO New-Dly-Close-Price.
006920     MOVE     Old-Dly-Price-Present-Flag TO New-Dly-Price-Present-Flag.
006930     MOVE     Old-Dly-Market-Cap        TO New-Dly-Market-Cap.
006940     MOVE     Old-Dly-Cap-Present-Flag  TO New-Dly-Cap-Present-Flag.
006950     MOVE     Old-Dly-Source            TO New-Dly-Source.
006960     MOVE     Old-Dly-Error-Msg         TO New-Dly-Error-Msg.
006970     WRITE    New-Daily-Record.
006980     READ     Old-Daily-File
006990              AT END MOVE "Y" TO WS-OldDaily-EOF.
007000     IF       WS-OldDaily-EOF = "N"
007010              MOVE Old-Dly-Symbol      TO WS-Buffer-Cmp-Symbol
007020              MOVE Old-Dly-Data-Date   TO WS-Buffer-Cmp-Date.
007030 AA086-Exit.
007040     EXIT.
007041*
007042* READS PAST THE OLD-MASTER DAILY ROW AA085 JUST MERGED, SINCE
007043* AA086 ONLY ADVANCES ROWS IT CARRIES FORWARD UNCHANGED.
007044*
007045 AA087-Read-Next-Old-Daily   SECTION.
007046***********************************
007047     READ     Old-Daily-File
007048              AT END MOVE "Y" TO WS-OldDaily-EOF.
007049 AA087-Exit.
007050     EXIT.
007051*
007060* ONCE THE SYMBOLS FILE IS EXHAUSTED, ANY REMAINING OLD-MASTER
007070* ROWS - TICKERS NEVER REQUESTED THIS RUN - ARE CARRIED FORWARD
007080* TO BOTH NEW MASTERS UNCHANGED.
007090*
007100 AA095-Flush-Old-Masters     SECTION.
007110***********************************
007120     PERFORM  AA096-Flush-One-Meta THRU AA096-Exit
007130              UNTIL WS-OldMeta-EOF = "Y".
007140     PERFORM  AA097-Flush-One-Daily THRU AA097-Exit
007150              UNTIL WS-OldDaily-EOF = "Y".
007160 AA095-Exit.
007170     EXIT.
007180*
007190 AA096-Flush-One-Meta        SECTION.
007200***********************************
007210     MOVE     Old-Meta-Symbol           TO New-Meta-Symbol.
007220     MOVE     Old-Meta-Name             TO New-Meta-Name.
007230     MOVE     Old-Meta-Exchange         TO New-Meta-Exchange.
007240     MOVE     Old-Meta-Latest-Mkt-Cap   TO New-Meta-Latest-Mkt-Cap.
007250     MOVE     Old-Meta-Last-Updated     TO New-Meta-Last-Updated.
007260     WRITE    New-Meta-Record.
007270     READ     Old-Metadata-File
007280              AT END MOVE "Y" TO WS-OldMeta-EOF.
007290 AA096-Exit.
007300     EXIT.
007310*
007320 AA097-Flush-One-Daily       SECTION.
007330***********************************
007340     MOVE     Old-Dly-Symbol            TO New-Dly-Symbol.
007350     MOVE     Old-Dly-Data-Date         TO New-Dly-Data-Date.
007360     MOVE     Old-Dly-Close-Price       TO New-Dly-Close-Price.
007370     MOVE     Old-Dly-Price-Present-Flag TO New-Dly-Price-Present-Flag.
007380     MOVE     Old-Dly-Market-Cap        TO New-Dly-Market-Cap.
007390     MOVE     Old-Dly-Cap-Present-Flag  TO New-Dly-Cap-Present-Flag.
007400     MOVE     Old-Dly-Source            TO New-Dly-Source.
007410     MOVE     Old-Dly-Error-Msg         TO New-Dly-Error-Msg.
007420     WRITE    New-Daily-Record.
007430     READ     Old-Daily-File
007440              AT END MOVE "Y" TO WS-OldDaily-EOF.
007450 AA097-Exit.
007460     EXIT.
007470*
007480* BUILDS AND PRINTS THE RUN SUMMARY - TOTALS, SUCCESS RATE, THEN
007490* ONE LINE PER LOGGED FAILED SYMBOL+DATE PAIR.
007500*
007510 AA100-Write-Summary         SECTION.
007520***********************************
007530     MOVE     zero TO WS-Success-Rate.
007540     IF       WS-Total-Dates > zero
007550              COMPUTE WS-Success-Rate ROUNDED
007560                      = WS-Total-Success / WS-Total-Dates * 100.
007570*
007580     MOVE     SPACES TO WS-Summary-Line.
007590     MOVE     "SYMBOLS PROCESSED"  TO WS-SL-Label.
007600     MOVE     WS-Total-Symbols    TO WS-SL-Value-1.
007610     MOVE     WS-Summary-Line     TO Run-Summary-Record.
007620     WRITE    Run-Summary-Record.
007630*
007640     MOVE     SPACES TO WS-Summary-Line.
007650     MOVE     "DATES PROCESSED"    TO WS-SL-Label.
007660     MOVE     WS-Total-Dates      TO WS-SL-Value-1.
007670     MOVE     WS-Summary-Line     TO Run-Summary-Record.
007680     WRITE    Run-Summary-Record.
007690*
007700     MOVE     SPACES TO WS-Summary-Line.
007710     MOVE     "SUCCESSES / FAILURES" TO WS-SL-Label.
007720     MOVE     WS-Total-Success    TO WS-SL-Value-1.
007730     MOVE     WS-Total-Failure    TO WS-SL-Value-2.
007740     MOVE     WS-Summary-Line     TO Run-Summary-Record.
007750     WRITE    Run-Summary-Record.
007760*
007770     MOVE     SPACES TO WS-Summary-Line.
007780     MOVE     "SUCCESS RATE PERCENT" TO WS-SLR-Label.
007790     MOVE     WS-Success-Rate     TO WS-SLR-Rate.
007800     MOVE     WS-Summary-Line     TO Run-Summary-Record.
007810     WRITE    Run-Summary-Record.
007820*
007830     MOVE     SPACES TO WS-Summary-Line.
007840     MOVE     "FAILED SYMBOL+DATE PAIRS" TO WS-SL-Label.
007850     MOVE     WS-Summary-Line     TO Run-Summary-Record.
007860     WRITE    Run-Summary-Record.
007870*
007880     MOVE     zero TO WS-FP-Print-Sub.
007890     PERFORM  AA105-Print-Failed-Pair THRU AA105-Exit
007900              WS-Failed-Pair-Count TIMES.
007910 AA100-Exit.
007920     EXIT.
007930*
007940 AA105-Print-Failed-Pair       SECTION.
007950***********************************
007960     ADD      1 TO WS-FP-Print-Sub.
007970     MOVE     SPACES TO WS-Summary-Line.
007980     MOVE     WS-FP-Symbol (WS-FP-Print-Sub) TO WS-SL-Label.
007990     MOVE     WS-FP-Date   (WS-FP-Print-Sub) TO WS-SL-Value-1.
008000     MOVE     WS-Summary-Line     TO Run-Summary-Record.
008010     WRITE    Run-Summary-Record.
008020 AA105-Exit.
008030     EXIT.
008040*
008050 AA110-Close-Files           SECTION.
008060***********************************
008070     CLOSE    Symbols-File Control-File Primary-Feed-File
008080              Secondary-Feed-File Old-Metadata-File New-Metadata-File
008090              Old-Daily-File New-Daily-File Run-Summary-File.
008100 AA110-Exit.
008110     EXIT.
