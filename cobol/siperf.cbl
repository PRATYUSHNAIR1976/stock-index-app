000100*-----------------------------------------------------------------*
000110*                                                                   *
000120*        Daily Index Performance Calculation - Driver Program     *
000130*                                                                   *
000140*-----------------------------------------------------------------*
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SIPERF.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      16/09/93.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 1993-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     WALKS INDEX-COMPOSITIONS ONE DATE GROUP AT A TIME (THE FILE IS
000350*     SORTED DATE-MAJOR SO A GROUP BREAK ON CMP-COMP-DATE IS ALL THAT
000360*     IS NEEDED) AND FOR EACH DATE SCORES EVERY MEMBER AGAINST THAT
000370*     DAY'S PRICE.  THE 1-PERCENT-PER-STOCK RETURN MODEL AND THE
000380*     RUNNING CUMULATIVE TOTAL ARE BOTH PLACEHOLDERS HANDED DOWN FROM
000390*     THE FEED VENDOR'S OWN SPEC, NOT SOMETHING THIS SHOP INVENTED -
000400*     SEE THE 19/11/96 NOTE BELOW.  DAILY-STOCK-DATA IS HELD WHOLE IN
000410*     WORKING STORAGE FOR THE SAME REASON AS SIBUILD: ONE PASS BEATS
000420*     RE-READING IT ONCE PER COMPOSITION DATE.  INDEX-PERFORMANCE IS
000430*     OLD-MASTER/NEW-MASTER REWRITTEN LIKE EVERY OTHER MASTER IN THIS
000440*     SUITE - A DATE THIS RUN RECOMPUTES HAS ITS PRIOR ROW DROPPED,
000450*     EVERY OTHER DATE ON THE OLD MASTER CARRIES FORWARD UNCHANGED.
000460*
000470* CHANGE LOG.
000480* 16/09/93 VBC  - CREATED.
000490* 08/02/94 DJW  - DATES WITH A COMPOSITION BUT NO PRICED MEMBER NOW
000500*                 SKIPPED OUTRIGHT RATHER THAN WRITTEN WITH A ZERO
000510*                 RETURN - OPERATIONS COULD NOT TELL A REAL ZERO DAY
000520*                 FROM A MISSING FEED.
000530* 19/11/96 VBC  - CONFIRMED WITH THE FEED VENDOR THAT THE 1% PER
000540*                 STOCK FIGURE IS A DELIBERATE PLACEHOLDER PENDING
000550*                 A REAL RETURN FEED, NOT A BUG - LOGGED HERE SO THE
000560*                 NEXT PERSON DOES NOT "FIX" IT.
000570* 14/06/98 VBC  - Y2K. ALL DATE KEYS NOW FULL CCYYMMDD.
000580* 09/03/99 MJP  - Y2K. RE-TESTED YEAR-END ROLLOVER ON THE PERFORMANCE
000590*                 MASTER, CLEAN.
000600* 22/07/01 VBC  - CUMULATIVE RETURN NOW RUNS FROM ZERO AT THE START
000610*                 OF THE CONTROL RANGE RATHER THAN CARRYING OVER THE
000620*                 PRIOR OLD-MASTER VALUE - A PARTIAL-RANGE RE-RUN WAS
000630*                 OTHERWISE DOUBLE-COUNTING THE OPENING BALANCE.
000640* 19/05/08 VBC  - WORKING-STORAGE DAILY TABLE ADDED, SAME AS SIBUILD.
000650* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000660*                 PREVIOUS NOTICES.
000670* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000680* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000690*                 REST OF THE SUITE.
000700*
000710 ENVIRONMENT DIVISION.
000720*================================
000730*
000740     COPY "envdiv.cob".
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780*
000790     COPY "selsictl.cob".
000800     COPY "selsicmp.cob".
000810     COPY "selsidly.cob".
000820*
000830*    OLD/NEW MASTER PAIR FOR INDEX-PERFORMANCE
000840     SELECT   Old-Performance-File
000850              ASSIGN TO "SIPERF"
000860              ORGANIZATION IS SEQUENTIAL
000870              ACCESS MODE IS SEQUENTIAL
000880              FILE STATUS IS WS-OP-Status.
000890     SELECT   New-Performance-File
000900              ASSIGN TO "SIPERFNEW"
000910              ORGANIZATION IS SEQUENTIAL
000920              ACCESS MODE IS SEQUENTIAL
000930              FILE STATUS IS WS-NP-Status.
000940*
000950 DATA DIVISION.
000960*================================
000970 FILE SECTION.
000980*
000990     COPY "fdsictl.cob".
001000     COPY "fdsicmp.cob".
001010     COPY "fdsidly.cob".
001020*
001030 FD  Old-Performance-File
001040     RECORD CONTAINS 31 CHARACTERS
001050     LABEL RECORDS ARE STANDARD.
001060 COPY "wssiprf.cob" REPLACING SI-Performance-Record BY SI-Old-Performance-Record
001070                                Prf-Perf-Date             BY Old-Prf-Perf-Date
001080                                Prf-Daily-Return-Pct      BY Old-Prf-Daily-Return-Pct
001090                                Prf-Cumulative-Return-Pct BY Old-Prf-Cumulative-Return-Pct
001100                                Prf-Index-Value           BY Old-Prf-Index-Value.
001110*
001120 FD  New-Performance-File
001130     RECORD CONTAINS 31 CHARACTERS
001140     LABEL RECORDS ARE STANDARD.
001150 COPY "wssiprf.cob" REPLACING SI-Performance-Record BY SI-New-Performance-Record
001160                                Prf-Perf-Date             BY New-Prf-Perf-Date
001170                                Prf-Daily-Return-Pct      BY New-Prf-Daily-Return-Pct
001180                                Prf-Cumulative-Return-Pct BY New-Prf-Cumulative-Return-Pct
001190                                Prf-Index-Value           BY New-Prf-Index-Value.
001200*
001210 WORKING-STORAGE SECTION.
001220*
001230*    FILE STATUS BYTES
001240 01  WS-File-Statuses.
001250     03  Control-Status         pic xx.
001260     03  Cmp-Status             pic xx.
001270     03  Dly-Status             pic xx.
001280     03  WS-OP-Status           pic xx.
001290     03  WS-NP-Status           pic xx.
001300     03  FILLER                 pic x(22).
001310*
001320 01  WS-EOF-Switches.
001330     03  WS-Comp-EOF            pic x      value "N".
001340     03  WS-Daily-EOF           pic x      value "N".
001350     03  WS-OldPerf-EOF         pic x      value "N".
001360     03  FILLER                 pic x(13).
001370*
001380 01  WS-Current-Date            pic 9(8).
001390*
001400*    CCYY/MM/DD BREAKDOWN, FOR THE CLOSING CONSOLE MESSAGE
001410 01  WS-Current-Date-Parts REDEFINES WS-Current-Date.
001420     03  WS-CD-CCYY             pic 9(4).
001430     03  WS-CD-MM               pic 9(2).
001440     03  WS-CD-DD               pic 9(2).
001450*
001460 01  WS-Current-Date-Text.
001470     03  WS-CDT-CCYY            pic 9(4).
001480     03  WS-CDT-Dash-1          pic x      value "-".
001490     03  WS-CDT-MM              pic 9(2).
001500     03  WS-CDT-Dash-2          pic x      value "-".
001510     03  WS-CDT-DD              pic 9(2).
001520*
001530*    EVERY PRICED DAILY ROW IN THE CONTROL RANGE, HELD WHOLE SO THE
001540*    PER-DATE MEMBER SCORING BELOW IS A LINEAR SCAN, NOT A RE-READ
001550 01  WS-Daily-Table.
001560     03  WS-DT-Entry OCCURS 20000 TIMES INDEXED BY WS-DT-Idx.
001570         05  WS-DT-Symbol       pic x(8).
001580         05  WS-DT-Date         pic 9(8).
001590         05  FILLER             pic x(3).
001600*
001610 77  WS-Daily-Table-Count       pic 9(5)   comp      value zero.
001620 77  WS-DT-Sub                  pic 9(5)   comp      value zero.
001630*
001640 01  WS-Target-Symbol           pic x(8).
001650 01  WS-Found-Price-Flag        pic x.
001660*
001670*    MEMBERS OF THE CURRENT COMPOSITION DATE, COLLECTED BY THE GROUP
001680*    BREAK BELOW AND SCORED AGAINST WS-DAILY-TABLE
001690 01  WS-Member-Table.
001700     03  WS-Mbr-Entry OCCURS 2000 TIMES INDEXED BY WS-Mbr-Idx.
001710         05  WS-Mbr-Symbol      pic x(8).
001720         05  WS-Mbr-Weight      pic 9v9(6).
001730         05  FILLER             pic x(4).
001740*
001750 77  WS-Member-Count            pic 9(4)   comp      value zero.
001760 77  WS-Mbr-Sub                 pic 9(4)   comp      value zero.
001770*
001780 01  WS-Any-Price-Found         pic x.
001790 77  WS-Date-Return-Frac        pic s9v9(6)   comp-3   value zero.
001800 77  WS-Cumulative-Return-Frac  pic s9(3)v9(6) comp-3  value zero.
001810*
001820*    RUN TOTALS, PACKED BEHIND ONE AREA IN THE SAME STYLE AS SIBUILD
001830 01  WS-Run-Totals-Area         pic x(12)  value spaces.
001840 01  WS-Run-Totals REDEFINES WS-Run-Totals-Area.
001850     03  WS-Total-Dates-Written pic 9(5)    comp.
001855     03  WS-Total-Dates-Skipped pic 9(5)    comp.
001858     03  FILLER                 pic x(4).
001870*
001880*    ONE CONSOLE MESSAGE LINE, BUILT HERE AND DISPLAYED
001890 01  WS-Msg-Line                pic x(80)  value spaces.
001900 01  WS-Msg-Fields REDEFINES WS-Msg-Line.
001910     03  WS-Msg-Label           pic x(30).
001920     03  WS-Msg-Date-Text       pic x(10).
001930     03  WS-Msg-Count-Text      pic zzz9.
001940     03  FILLER                 pic x(36).
001950*
001960 LINKAGE SECTION.
001970*
001980 PROCEDURE DIVISION.
001990*================================
002000*
002010 AA000-Main                 SECTION.
002020************************************
002030     PERFORM  AA010-Open-Files      THRU AA010-Exit.
002040     PERFORM  AA020-Read-Control    THRU AA020-Exit.
002050     PERFORM  AA030-Load-Daily-Table THRU AA030-Exit.
002060     PERFORM  AA040-Prime-Old-Performance THRU AA040-Exit.
002070     PERFORM  AA045-Prime-Composition THRU AA045-Exit.
002080     PERFORM  AA060-Process-One-Date THRU AA060-Exit
002090              UNTIL WS-Comp-EOF = "Y".
002100     PERFORM  AA095-Flush-Old-Performance THRU AA095-Exit.
002110     MOVE     SPACES TO WS-Msg-Line.
002120     MOVE     "SIPERF - DATES WRITTEN" TO WS-Msg-Label.
002130     MOVE     WS-Total-Dates-Written  TO WS-Msg-Count-Text.
002140     DISPLAY  WS-Msg-Line.
002150     MOVE     SPACES TO WS-Msg-Line.
002160     MOVE     "SIPERF - DATES SKIPPED" TO WS-Msg-Label.
002170     MOVE     WS-Total-Dates-Skipped  TO WS-Msg-Count-Text.
002180     DISPLAY  WS-Msg-Line.
002190     PERFORM  AA099-Close-Files     THRU AA099-Exit.
002200     STOP     RUN.
002210 AA000-Exit.
002220     EXIT.
002230*
002240* OPENS EVERY FILE THIS RUN NEEDS AND ABORTS THE RUN ON ANY BAD
002250* OPEN STATUS.
002260*
002270 AA010-Open-Files            SECTION.
002280************************************
002290     OPEN     INPUT  Control-File.
002300     OPEN     INPUT  Composition-File.
002310     OPEN     INPUT  Daily-Stock-Data-File.
002320     OPEN     INPUT  Old-Performance-File.
002330     OPEN     OUTPUT New-Performance-File.
002340     IF       Control-Status not = "00" or Cmp-Status not = "00"
002350              or Dly-Status not = "00" or WS-OP-Status not = "00"
002360              or WS-NP-Status not = "00"
002370              DISPLAY "SIPERF - FILE OPEN FAILED, RUN ABORTED"
002380              MOVE 1 TO RETURN-CODE
002390              GOBACK.
002400 AA010-Exit.
002410     EXIT.
002420*
002430* READS THE ONE CONTROL RECORD FOR THE RANGE THIS RUN USES.
002440*
002450 AA020-Read-Control          SECTION.
002460************************************
002470     READ     Control-File.
002480     IF       Control-Status not = "00"
002490              DISPLAY "SIPERF - CONTROL RECORD UNREADABLE"
002500              MOVE 1 TO RETURN-CODE
002510              GOBACK.
002520 AA020-Exit.
002530     EXIT.
002540*
002550* LOADS EVERY PRICED DAILY ROW IN THE CONTROL RANGE INTO WORKING
002560* STORAGE - A ROW WITH NO PRICE CANNOT SCORE A MEMBER ANYWAY SO IT
002570* IS LEFT OUT, THE TABLE THEN BEING A STRAIGHT "HAS A PRICE" INDEX.
002580*
002590 AA030-Load-Daily-Table      SECTION.
002600************************************
002610     READ     Daily-Stock-Data-File
002620              AT END MOVE "Y" TO WS-Daily-EOF.
002630     PERFORM  AA031-Load-One-Daily THRU AA031-Exit
002640              UNTIL WS-Daily-EOF = "Y".
002650 AA030-Exit.
002660     EXIT.
002670*
002680 AA031-Load-One-Daily        SECTION.
002690************************************
002700     IF       Dly-Data-Date not < Ctl-Start-Date
002710                 and Dly-Data-Date not > Ctl-End-Date
002720                 and Dly-Price-Present-Flag = "Y"
002730                 and WS-Daily-Table-Count < 20000
002740              ADD 1 TO WS-Daily-Table-Count
002750              MOVE Dly-Symbol    TO WS-DT-Symbol (WS-Daily-Table-Count)
002760              MOVE Dly-Data-Date TO WS-DT-Date   (WS-Daily-Table-Count).
002770     READ     Daily-Stock-Data-File
002780              AT END MOVE "Y" TO WS-Daily-EOF.
002790 AA031-Exit.
002800     EXIT.
002810*
002820* PRIMING READ OF THE OLD PERFORMANCE MASTER.
002830*
002840 AA040-Prime-Old-Performance SECTION.
002850************************************
002860     READ     Old-Performance-File
002870              AT END MOVE "Y" TO WS-OldPerf-EOF.
002880 AA040-Exit.
002890     EXIT.
002900*
002910* PRIMING READ OF THE COMPOSITION FILE - THE GROUP-BREAK LOGIC BELOW
002920* NEEDS A RECORD IN HAND BEFORE IT CAN TEST FOR A DATE CHANGE.
002930*
002940 AA045-Prime-Composition     SECTION.
002950************************************
002960     READ     Composition-File
002970              AT END MOVE "Y" TO WS-Comp-EOF.
002980 AA045-Exit.
002990     EXIT.
003000*
003010* ONE PASS OF THIS SECTION PER DISTINCT COMPOSITION DATE - THE
003020* COMPOSITION FILE IS SORTED DATE-MAJOR SO EVERY MEMBER OF A DATE
003030* ARRIVES TOGETHER.
003040*
003050 AA060-Process-One-Date      SECTION.
003060************************************
003070     MOVE     Cmp-Comp-Date TO WS-Current-Date.
003080     MOVE     zero TO WS-Member-Count.
003090     PERFORM  AA061-Collect-One-Member THRU AA061-Exit
003100              UNTIL WS-Comp-EOF = "Y" or Cmp-Comp-Date not = WS-Current-Date.
003110     PERFORM  AA065-Compute-Return THRU AA065-Exit.
003120     PERFORM  AA070-Skip-Old-For-Date THRU AA070-Exit.
003130     IF       WS-Any-Price-Found = "Y"
003140              PERFORM AA075-Write-Performance THRU AA075-Exit
003150              ADD 1 TO WS-Total-Dates-Written
003160     ELSE
003170              ADD 1 TO WS-Total-Dates-Skipped.
003180 AA060-Exit.
003190     EXIT.
003200*
003210 AA061-Collect-One-Member    SECTION.
003220************************************
003230     IF       WS-Member-Count < 2000
003240              ADD 1 TO WS-Member-Count
003250              MOVE Cmp-Symbol TO WS-Mbr-Symbol (WS-Member-Count)
003260              MOVE Cmp-Weight TO WS-Mbr-Weight (WS-Member-Count).
003270     READ     Composition-File
003280              AT END MOVE "Y" TO WS-Comp-EOF.
003290 AA061-Exit.
003300     EXIT.
003310*
003320* SCORES EVERY MEMBER OF THE CURRENT DATE AGAINST THE WORKING-
003330* STORAGE DAILY TABLE - A MEMBER WITH NO PRICED ROW CONTRIBUTES
003340* NOTHING, AND IF NO MEMBER AT ALL HAS ONE THE DATE IS LEFT OUT OF
003350* THE CALLER'S WRITE DECISION ENTIRELY.
003360*
003370 AA065-Compute-Return        SECTION.
003380************************************
003390     MOVE     zero TO WS-Date-Return-Frac.
003400     MOVE     "N"  TO WS-Any-Price-Found.
003410     PERFORM  AA066-Score-One-Member THRU AA066-Exit
003420              VARYING WS-Mbr-Sub FROM 1 BY 1
003430              UNTIL WS-Mbr-Sub > WS-Member-Count.
003440 AA065-Exit.
003450     EXIT.
003460*
003470 AA066-Score-One-Member      SECTION.
003480************************************
003490     MOVE     WS-Mbr-Symbol (WS-Mbr-Sub) TO WS-Target-Symbol.
003500     PERFORM  AA067-Find-Daily-Price THRU AA067-Exit.
003510     IF       WS-Found-Price-Flag = "Y"
003520              MOVE "Y" TO WS-Any-Price-Found
003530              COMPUTE WS-Date-Return-Frac ROUNDED = WS-Date-Return-Frac
003540                         + (WS-Mbr-Weight (WS-Mbr-Sub) * 0.01).
003550 AA066-Exit.
003560     EXIT.
003570*
003580 AA067-Find-Daily-Price      SECTION.
003590************************************
003600     MOVE     "N" TO WS-Found-Price-Flag.
003610     PERFORM  AA068-Scan-One-Daily THRU AA068-Exit
003620              VARYING WS-DT-Sub FROM 1 BY 1
003630              UNTIL WS-DT-Sub > WS-Daily-Table-Count
003640                 or WS-Found-Price-Flag = "Y".
003650 AA067-Exit.
003660     EXIT.
003670*
003680 AA068-Scan-One-Daily        SECTION.
003690************************************
003700     IF       WS-DT-Symbol (WS-DT-Sub) = WS-Target-Symbol
003710                 and WS-DT-Date (WS-DT-Sub) = WS-Current-Date
003720              MOVE "Y" TO WS-Found-Price-Flag.
003730 AA068-Exit.
003740     EXIT.
003750*
003760* WRITES THE NEW PERFORMANCE RECORD FOR THE CURRENT DATE, ROLLING
003770* THE RUNNING CUMULATIVE RETURN FORWARD FIRST.
003780*
003790 AA075-Write-Performance     SECTION.
003800************************************
003810     ADD      WS-Date-Return-Frac TO WS-Cumulative-Return-Frac.
003820     MOVE     WS-Current-Date TO New-Prf-Perf-Date.
003830     COMPUTE  New-Prf-Daily-Return-Pct ROUNDED =
003840                 WS-Date-Return-Frac * 100.
003850     COMPUTE  New-Prf-Cumulative-Return-Pct ROUNDED =
003860                 WS-Cumulative-Return-Frac * 100.
003870     COMPUTE  New-Prf-Index-Value ROUNDED =
003880                 100 * (1 + WS-Cumulative-Return-Frac).
003890     WRITE    New-Performance-Record.
003900 AA075-Exit.
003910     EXIT.
003920*
003930* CARRIES FORWARD ANY OLD-MASTER PERFORMANCE ROW DATED BEFORE THE
003940* CURRENT DATE UNCHANGED, THEN DROPS (WITHOUT CARRYING FORWARD) A
003950* ROW DATED EXACTLY ON THE CURRENT DATE - THIS RUN HAS JUST
003960* RECOMPUTED THAT DATE, WHETHER IT ENDED UP WRITING A ROW OR NOT.
003970*
003980 AA070-Skip-Old-For-Date     SECTION.
003990************************************
004000     PERFORM  AA071-Advance-Old-Performance THRU AA071-Exit
004010              UNTIL WS-OldPerf-EOF = "Y"
004020                 or Old-Prf-Perf-Date not less WS-Current-Date.
004030     IF       WS-OldPerf-EOF = "N"
004040                 and Old-Prf-Perf-Date = WS-Current-Date
004050              READ Old-Performance-File
004060                   AT END MOVE "Y" TO WS-OldPerf-EOF.
004070 AA070-Exit.
004080     EXIT.
004090*
004100 AA071-Advance-Old-Performance SECTION.
004110************************************
004120     MOVE     Old-Prf-Perf-Date             TO New-Prf-Perf-Date.
004130     MOVE     Old-Prf-Daily-Return-Pct      TO New-Prf-Daily-Return-Pct.
004140     MOVE     Old-Prf-Cumulative-Return-Pct TO New-Prf-Cumulative-Return-Pct.
004150     MOVE     Old-Prf-Index-Value           TO New-Prf-Index-Value.
004160     WRITE    New-Performance-Record.
004170     READ     Old-Performance-File
004180              AT END MOVE "Y" TO WS-OldPerf-EOF.
004190 AA071-Exit.
004200     EXIT.
004210*
004220* ONCE THE COMPOSITION FILE IS EXHAUSTED, ANY REMAINING OLD-MASTER
004230* PERFORMANCE ROWS ARE CARRIED FORWARD TO THE NEW MASTER UNCHANGED.
004240*
004250 AA095-Flush-Old-Performance SECTION.
004260************************************
004270     PERFORM  AA096-Flush-One-Old-Perf THRU AA096-Exit
004280              UNTIL WS-OldPerf-EOF = "Y".
004290 AA095-Exit.
004300     EXIT.
004310*
004320 AA096-Flush-One-Old-Perf    SECTION.
004330************************************
004340     MOVE     Old-Prf-Perf-Date             TO New-Prf-Perf-Date.
004350     MOVE     Old-Prf-Daily-Return-Pct      TO New-Prf-Daily-Return-Pct.
004360     MOVE     Old-Prf-Cumulative-Return-Pct TO New-Prf-Cumulative-Return-Pct.
004370     MOVE     Old-Prf-Index-Value           TO New-Prf-Index-Value.
004380     WRITE    New-Performance-Record.
004390     READ     Old-Performance-File
004400              AT END MOVE "Y" TO WS-OldPerf-EOF.
004410 AA096-Exit.
004420     EXIT.
004430*
004440 AA099-Close-Files           SECTION.
004450************************************
004460     CLOSE    Control-File Composition-File Daily-Stock-Data-File
004470              Old-Performance-File New-Performance-File.
004480 AA099-Exit.
004490     EXIT.
