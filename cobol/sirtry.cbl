000100*-----------------------------------------------------------------
000110*                                                                 *
000120*        Feed Lookup Retry / Give-Up Policy Module               *
000130*                                                                 *
000140*-----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SIRTRY.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      19/05/88.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 1988-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     BOUNDED RETRY / GIVE-UP POLICY FOR THE MARKET FEED LOOK-UPS
000350*     DONE BY SIINGEST.  EVERY FAILED LOOK-UP ATTEMPT FOR A
000360*     SYMBOL+DATE IS COUNTED AND LOGGED HERE; ONCE THE ATTEMPT
000370*     COUNT REACHES THE CALLER'S BOUND THE GIVE-UP FLAG IS SET
000380*     AND THE CALLER TREATS THE LOOK-UP AS A FEED FAILURE.
000390*     THE EXPONENTIAL BACKOFF DELAY BETWEEN ATTEMPTS IS A RUNTIME
000400*     CONCERN FOR THE ON-LINE FEEDS AND HAS NO PLACE IN A BATCH
000410*     RUN AGAINST FLAT FILES, SO IS NOT DONE HERE - ONLY THE
000420*     ATTEMPT COUNT AND THE LOG LINE ARE THIS MODULE'S JOB.
000430*
000440* CHANGE LOG.
000450* 19/05/88 VBC  - CREATED, SPLIT OFF THE MAPS09 CHECK DIGIT
000460*                 LINKAGE SHAPE FOR THE INDEX SUITE.
000470* 11/02/90 VBC  - RETRY LOG LINE ADDED, OPERATIONS WANTED A
000480*                 PRINTED TRAIL OF EVERY FAILED ATTEMPT.
000490* 02/09/93 DJW  - TIDIED PARAGRAPH NAMES TO MATCH HOUSE STYLE.
000500* 30/07/95 VBC  - RUNNING TOTALS OF RETRIES/GIVE-UPS ADDED FOR
000510*                 THE OPERATOR TO CHECK AT END OF RUN.
000520* 14/06/98 VBC  - Y2K. LOOKUP DATE LOGGED AS FULL CCYYMMDD,
000530*                 NO 2-DIGIT YEAR HELD ANYWHERE IN THIS MODULE.
000540* 09/03/99 MJP  - Y2K. RE-TESTED YEAR-END ROLLOVER LOGGING, CLEAN.
000550* 23/08/01 VBC  - FILE STATUS OF "10" (NOT FOUND) NOW THE ONLY
000560*                 STATUS THAT EARNS A RETRY; ANY OTHER BAD STATUS
000570*                 IS AN IMMEDIATE GIVE-UP, NO POINT RETRYING A
000580*                 HARD FILE ERROR.
000590* 19/10/08 VBC  - FILE STATUS CHECKING STYLE ALIGNED WITH THE
000600*                 REST OF THE SUITE.
000610* 19/05/08 VBC  - LINKAGE RECORD SPLIT OUT TO WSSIRLA, WAS
000620*                 SHARING ONE WITH SIDATE BEFORE THIS DATE.
000630* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000640*                 PREVIOUS NOTICES.
000650* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000660* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000670*                 REST OF THE SUITE.
000680*
000690 ENVIRONMENT DIVISION.
000700*================================
000710*
000720     COPY "envdiv.cob".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*
000770     COPY "selsiprt.cob" REPLACING ==PRT-NAME== BY Retry-Log-File
000780                                    ==PRT-ASSIGN== BY "SIRETRY"
000790                                    ==PRT-STATUS== BY Retry-Status.
000800*
000810 DATA DIVISION.
000820*================================
000830 FILE SECTION.
000840*
000850     COPY "fdsiprt.cob" REPLACING ==PRT-NAME== BY Retry-Log-File
000860                                   ==PRT-RECORD== BY Retry-Log-Record.
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900 01  Retry-Status               pic xx.
000910*
000920*    SET Y ONCE THE LOG FILE HAS BEEN OPENED FOR THIS RUN; THE
000930*    WORKING-STORAGE VALUES OF A CALLED PROGRAM SURVIVE BETWEEN
000940*    CALLS SO THIS ONLY HAPPENS ONCE
000950 01  WS-File-Opened             pic x      value "N".
000960*
000970*    ONE PRINTED RETRY LINE, BUILT IN THE WORKING-STORAGE COPY
000980*    BEFORE BEING MOVED TO RETRY-LOG-RECORD AND WRITTEN
000990 01  WS-Retry-Line              pic x(132).
001000 01  WS-Retry-Line-Fields REDEFINES WS-Retry-Line.
001010     03  WS-RL-Symbol           pic x(08).
001020     03  FILLER                 pic x(02).
001030     03  WS-RL-Date-Text        pic x(11).
001040     03  FILLER                 pic x(02).
001050     03  WS-RL-Attempt          pic 9.
001060     03  FILLER                 pic x(02).
001070     03  WS-RL-Max              pic 9.
001080     03  FILLER                 pic x(02).
001090     03  WS-RL-Status           pic xx.
001100     03  FILLER                 pic x(02).
001110     03  WS-RL-Message          pic x(40).
001120     03  FILLER                 pic x(59).
001130*
001140*    LOOKUP DATE BROKEN OUT CCYY/MM/DD FOR THE LOG LINE
001150 01  WS-Retry-Date-Bin          pic 9(8).
001160 01  WS-Retry-Date-Parts REDEFINES WS-Retry-Date-Bin.
001170     03  WS-RD-CCYY             pic 9(4).
001180     03  WS-RD-MM               pic 9(2).
001190     03  WS-RD-DD               pic 9(2).
001200*
001210*    THE CCYY-MM-DD TEXT MOVED INTO WS-RL-DATE-TEXT ABOVE
001220 01  WS-Retry-Date-Text.
001230     03  WS-RDT-CCYY            pic 9(4).
001240     03  WS-RDT-Dash-1          pic x     value "-".
001250     03  WS-RDT-MM              pic 9(2).
001260     03  WS-RDT-Dash-2          pic x     value "-".
001270     03  WS-RDT-DD              pic 9(2).
001280*
001290*    RUNNING TOTALS FOR THE OPERATOR, KEPT PACKED AND PRINTED
001300*    AS DISPLAY WHEN THE CALLER ASKS FOR THEM (NOT YET CALLED)
001310 01  WS-Give-Up-Totals-Area      pic x(08)  value spaces.
001320 01  WS-Give-Up-Totals REDEFINES WS-Give-Up-Totals-Area.
001330     03  WS-Total-Retries       pic 9(4)    comp.
001335     03  WS-Total-Give-Ups      pic 9(4)    comp.
001338     03  FILLER                 pic x(4).
001350*
001360 LINKAGE SECTION.
001370*
001380 COPY "wssirla.cob".
001390*
001400 PROCEDURE DIVISION USING SIRTRY-WS.
001410*================================
001420*
001430* ENTRY POINT.  CALLED ONCE PER FAILED LOOK-UP ATTEMPT WITH THE
001440* FILE STATUS JUST RETURNED.  BUMPS THE ATTEMPT COUNT, LOGS THE
001450* ATTEMPT, AND TELLS THE CALLER WHETHER TO TRY AGAIN.
001460*
001470 MAIN.
001480     IF       WS-File-Opened = "N"
001490              OPEN OUTPUT Retry-Log-File
001500              MOVE "Y" TO WS-File-Opened.
001510*
001520     ADD      1   TO SIRTRY-ATTEMPT-COUNT.
001530     ADD      1   TO WS-Total-Retries.
001540*
001550     IF       SIRTRY-FILE-STATUS not = "10"
001560              MOVE "Y" TO SIRTRY-GIVE-UP-FLAG
001570              ADD 1 TO WS-Total-Give-Ups
001580              PERFORM WRITE-RETRY-LINE THRU WRITE-RETRY-LINE-EXIT
001590              GO TO MAIN-EXIT.
001600*
001610     IF       SIRTRY-ATTEMPT-COUNT >= SIRTRY-MAX-ATTEMPTS
001620              MOVE "Y" TO SIRTRY-GIVE-UP-FLAG
001630              ADD 1 TO WS-Total-Give-Ups
001640     ELSE
001650              MOVE "N" TO SIRTRY-GIVE-UP-FLAG.
001660*
001670     PERFORM  WRITE-RETRY-LINE THRU WRITE-RETRY-LINE-EXIT.
001680     GO TO    MAIN-EXIT.
001690*
001700* BUILDS AND WRITES ONE RETRY LOG LINE FOR THIS ATTEMPT.
001710*
001720 WRITE-RETRY-LINE.
001730     MOVE     SIRTRY-LOOKUP-DATE TO WS-Retry-Date-Bin.
001740     MOVE     WS-RD-CCYY TO WS-RDT-CCYY.
001750     MOVE     WS-RD-MM   TO WS-RDT-MM.
001760     MOVE     WS-RD-DD   TO WS-RDT-DD.
001770*
001780     MOVE     SPACES            TO WS-Retry-Line.
001790     MOVE     SIRTRY-SYMBOL     TO WS-RL-Symbol.
001800     MOVE     WS-Retry-Date-Text TO WS-RL-Date-Text.
001810     MOVE     SIRTRY-ATTEMPT-COUNT TO WS-RL-Attempt.
001820     MOVE     SIRTRY-MAX-ATTEMPTS  TO WS-RL-Max.
001830     MOVE     SIRTRY-FILE-STATUS   TO WS-RL-Status.
001840     IF       SIRTRY-GIVE-UP-FLAG = "Y"
001850              MOVE "FEED ATTEMPTS EXHAUSTED, GIVING UP"
001860                                     TO WS-RL-Message
001870     ELSE
001880              MOVE "FEED LOOK-UP RETRY SCHEDULED"
001890                                     TO WS-RL-Message.
001900*
001910     MOVE     WS-Retry-Line      TO Retry-Log-Record.
001920     WRITE    Retry-Log-Record.
001930*
001940 WRITE-RETRY-LINE-EXIT.
001950     EXIT.
001960*
001970 MAIN-EXIT.
001980     EXIT PROGRAM.
