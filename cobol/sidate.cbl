000100*-----------------------------------------------------------------
000110*                                                                 *
000120*          Calendar Date Validation & One-Day Step Module        *
000130*                                                                 *
000140*-----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.        SIDATE.
000200*
000210     AUTHOR.            V B COEN.
000220*
000230     INSTALLATION.      APPLEWOOD COMPUTERS.
000240*
000250     DATE-WRITTEN.      11/03/87.
000260*
000270     DATE-COMPILED.
000280*
000290     SECURITY.          COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
000300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000320*
000330* REMARKS.
000340*     CALENDAR DATE ROUTINE FOR THE STOCK INDEX SUITE.  CALLED
000350*     WITH A CCYYMMDD DATE AND A FUNCTION CODE OF V TO VALIDATE
000360*     THAT THE DATE IS A REAL CALENDAR DATE, OR N TO STEP THE
000370*     DATE FORWARD ONE CALENDAR DAY (USED BY THE INGESTION DATE
000380*     LOOP TO WALK START-DATE THROUGH END-DATE).
000390*
000400* CHANGE LOG.
000410* 11/03/87 VBC  - CREATED FOR THE INDEX SUITE, FUNCTION V ONLY.
000420* 04/09/87 VBC  - ADDED FUNCTION N, ONE DAY STEP, FOR THE
000430*                 INGESTION DRIVER DATE LOOP.
000440* 22/01/89 MJP  - LEAP YEAR TEST CORRECTED, WAS MISSING THE
000450*                 CENTURY-DIVISIBLE-BY-400 EXCEPTION.
000460* 17/06/91 VBC  - MONTH DAYS TABLE MOVED TO WORKING-STORAGE FROM
000470*                 A LITERAL EVALUATE, EASIER TO MAINTAIN.
000480* 02/09/93 DJW  - TIDIED UP PARAGRAPH NAMES TO MATCH HOUSE STYLE.
000490* 19/02/96 VBC  - SIDATE-VALID-FLAG NOW SET TO N RATHER THAN LEFT
000500*                 UNTOUCHED ON A BAD STEP, CALLER WAS MISREADING
000510*                 STALE VALUE.
000520* 14/06/98 VBC  - Y2K. CONFIRMED CENTURY HELD EXPLICITLY IN THE
000530*                 CCYYMMDD PICTURE THROUGHOUT, NO 2-DIGIT YEAR
000540*                 WINDOWING USED BY THIS MODULE.
000550* 09/03/99 MJP  - Y2K. RE-TESTED YEAR ROLLOVER 1999/2000 AND THE
000560*                 2000 LEAP YEAR CASE, BOTH CLEAN.
000570* 11/11/01 VBC  - GUARD ADDED FOR SIDATE-FUNCTION NOT V OR N.
000580* 19/10/08 VBC  - FILE STATUS CHECKING STYLE ALIGNED WITH THE
000590*                 REST OF THE SUITE.
000600* 19/05/08 VBC  - LINKAGE RECORD SPLIT OUT TO WSSIDLA, WAS
000610*                 SHARING ONE WITH SIRTRY BEFORE THIS DATE.
000620* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000630*                 PREVIOUS NOTICES.
000640* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000650* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000660*                 REST OF THE SUITE.
000670*
000680 ENVIRONMENT DIVISION.
000690*================================
000700*
000710     COPY "envdiv.cob".
000720*
000730 INPUT-OUTPUT SECTION.
000740*
000750 DATA DIVISION.
000760*================================
000770 WORKING-STORAGE SECTION.
000780*
000790*    CCYYMMDD DATE UNDER TEST, BROKEN OUT FOR FIELD-LEVEL CHECKS
000800 01  WS-DATE-WORK.
000810     03  WS-WORK-BIN           PIC 9(8).
000820     03  WS-WORK-PARTS REDEFINES WS-WORK-BIN.
000830         05  WS-WORK-CCYY      PIC 9(4).
000840         05  WS-WORK-MM        PIC 9(2).
000850         05  WS-WORK-DD        PIC 9(2).
000860     03  FILLER                PIC X(04).
000870*
000880*    CENTURY/YEAR SPLIT USED BY THE LEAP YEAR TEST
000890 01  WS-CENTURY-WORK.
000900     03  WS-CENTURY-BIN        PIC 9(4).
000910     03  WS-CENTURY-PARTS REDEFINES WS-CENTURY-BIN.
000920         05  WS-CENTURY-CC     PIC 9(2).
000930         05  WS-CENTURY-YY     PIC 9(2).
000940     03  FILLER                PIC X(02).
000950*
000960*    DIVISIBILITY REMAINDERS FOR THE LEAP YEAR TEST, ALL COMP
000970*    AS THIS MODULE IS CALLED ONCE PER INGESTION DATE
000980 01  WS-LEAP-WORK.
000990     03  WS-REM-DIV-4          PIC 9(4)     COMP.
001000     03  WS-REM-DIV-100        PIC 9(4)     COMP.
001010     03  WS-REM-DIV-400        PIC 9(4)     COMP.
001020     03  WS-LEAP-FLAG          PIC X.
001030     03  FILLER                PIC X(01).
001040*
001050*    DAYS-IN-MONTH TABLE, JAN THROUGH DEC, COMMON YEAR
001060 01  WS-MONTH-DAYS-TABLE.
001070     03  WS-MONTH-DAYS-TBL     PIC 9(2)     COMP
001080                               OCCURS 12 TIMES
001090                               VALUE ZERO.
001100*
001110*    LEAP YEAR VIEW OF THE SAME TABLE, FEBRUARY ENTRY ONLY
001120*    DIFFERS, HELD HERE SO WE NEVER HAVE TO RE-MOVE THE WHOLE
001130*    TABLE JUST TO BUMP FEBRUARY TO 29 DAYS
001140 01  WS-MONTH-DAYS-LEAP REDEFINES WS-MONTH-DAYS-TABLE.
001150     03  WS-LEAP-JAN           PIC 9(2)     COMP.
001160     03  WS-LEAP-FEB           PIC 9(2)     COMP.
001170     03  FILLER                PIC X(20).
001180*
001190 77  WS-SUB                    PIC 9(2)     COMP.
001200 77  WS-DAYS-THIS-MONTH        PIC 9(2)     COMP.
001210*
001220 LINKAGE SECTION.
001230*
001240 COPY "wssidla.cob".
001250*
001260 PROCEDURE DIVISION USING SIDATE-WS.
001270*================================
001280*
001290* ENTRY POINT.  FUNCTION V VALIDATES SIDATE-DATE AS A REAL
001300* CALENDAR DATE.  FUNCTION N STEPS SIDATE-DATE FORWARD ONE DAY,
001310* VALIDATING THE RESULT AS IT GOES.  ANY OTHER FUNCTION CODE IS
001320* TREATED AS INVALID AND RETURNS N WITHOUT TOUCHING THE DATE.
001330*
001340 MAIN.
001350     MOVE     "Y"           TO SIDATE-VALID-FLAG.
001360     MOVE     SIDATE-DATE   TO WS-WORK-BIN.
001370*
001380     IF       SIDATE-FUNCTION = "V"
001390              GO TO VALIDATE-DATE.
001400     IF       SIDATE-FUNCTION = "N"
001410              GO TO STEP-DATE.
001420*
001430     MOVE     "N"           TO SIDATE-VALID-FLAG.
001440     GO TO    MAIN-EXIT.
001450*
001460* CHECKS THE DATE CURRENTLY HELD IN WS-WORK-BIN AGAINST THE
001470* MONTH DAYS TABLE, SETTING UP THE LEAP TEST FIRST.
001480*
001490 VALIDATE-DATE.
001500     PERFORM  BUILD-MONTH-TABLE THRU BUILD-MONTH-TABLE-EXIT.
001510*
001520     IF       WS-WORK-MM < 01 OR > 12
001530              MOVE "N" TO SIDATE-VALID-FLAG
001540              GO TO MAIN-EXIT.
001550*
001560     MOVE     WS-WORK-MM    TO WS-SUB.
001570     MOVE     WS-MONTH-DAYS-TBL (WS-SUB) TO WS-DAYS-THIS-MONTH.
001580*
001590     IF       WS-WORK-DD < 01 OR > WS-DAYS-THIS-MONTH
001600              MOVE "N" TO SIDATE-VALID-FLAG
001610              GO TO MAIN-EXIT.
001620*
001630     GO TO    MAIN-EXIT.
001640*
001650* STEPS THE DATE ONE CALENDAR DAY FORWARD, ROLLING MONTH AND
001660* YEAR AS REQUIRED, THEN RE-VALIDATES THE RESULT BEFORE RETURN.
001670*
001680 STEP-DATE.
001690     PERFORM  BUILD-MONTH-TABLE THRU BUILD-MONTH-TABLE-EXIT.
001700     MOVE     WS-WORK-MM    TO WS-SUB.
001710     MOVE     WS-MONTH-DAYS-TBL (WS-SUB) TO WS-DAYS-THIS-MONTH.
001720*
001730     IF       WS-WORK-DD < WS-DAYS-THIS-MONTH
001740              ADD 1 TO WS-WORK-DD
001750              GO TO STEP-DATE-RETURN.
001760*
001770     MOVE     1             TO WS-WORK-DD.
001780     IF       WS-WORK-MM < 12
001790              ADD 1 TO WS-WORK-MM
001800              GO TO STEP-DATE-RETURN.
001810*
001820     MOVE     1             TO WS-WORK-MM.
001830     ADD      1             TO WS-WORK-CCYY.
001840*
001850 STEP-DATE-RETURN.
001860     MOVE     WS-WORK-BIN   TO SIDATE-DATE.
001870     GO TO    VALIDATE-DATE.
001880*
001890* LOADS THE COMMON-YEAR MONTH TABLE AND, WHEN THE YEAR CURRENTLY
001900* HELD IS A LEAP YEAR, OVERLAYS FEBRUARY WITH 29 THROUGH THE
001910* REDEFINED LEAP VIEW OF THE SAME TABLE.
001920*
001930 BUILD-MONTH-TABLE.
001940     MOVE     31 TO WS-MONTH-DAYS-TBL (01).
001950     MOVE     28 TO WS-MONTH-DAYS-TBL (02).
001960     MOVE     31 TO WS-MONTH-DAYS-TBL (03).
001970     MOVE     30 TO WS-MONTH-DAYS-TBL (04).
001980     MOVE     31 TO WS-MONTH-DAYS-TBL (05).
001990     MOVE     30 TO WS-MONTH-DAYS-TBL (06).
002000     MOVE     31 TO WS-MONTH-DAYS-TBL (07).
002010     MOVE     31 TO WS-MONTH-DAYS-TBL (08).
002020     MOVE     30 TO WS-MONTH-DAYS-TBL (09).
002030     MOVE     31 TO WS-MONTH-DAYS-TBL (10).
002040     MOVE     30 TO WS-MONTH-DAYS-TBL (11).
002050     MOVE     31 TO WS-MONTH-DAYS-TBL (12).
002060*
002070     MOVE     WS-WORK-CCYY  TO WS-CENTURY-BIN.
002080     DIVIDE   WS-CENTURY-BIN BY 4   GIVING WS-SUB
002090              REMAINDER WS-REM-DIV-4.
002100     DIVIDE   WS-CENTURY-BIN BY 100 GIVING WS-SUB
002110              REMAINDER WS-REM-DIV-100.
002120     DIVIDE   WS-CENTURY-BIN BY 400 GIVING WS-SUB
002130              REMAINDER WS-REM-DIV-400.
002140*
002150     MOVE     "N"           TO WS-LEAP-FLAG.
002160     IF       WS-REM-DIV-4 = ZERO
002170              MOVE "Y" TO WS-LEAP-FLAG.
002180     IF       WS-REM-DIV-100 = ZERO AND WS-REM-DIV-400 NOT = ZERO
002190              MOVE "N" TO WS-LEAP-FLAG.
002200*
002210     IF       WS-LEAP-FLAG = "Y"
002220              MOVE 29 TO WS-LEAP-FEB.
002230*
002240 BUILD-MONTH-TABLE-EXIT.
002250     EXIT.
002260*
002270 MAIN-EXIT.
002280     EXIT PROGRAM.
