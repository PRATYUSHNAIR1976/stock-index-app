000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For CONTROL File      *
000130*     Single record, RRN = 1               *
000140*-------------------------------------------
000150*  File size 640 bytes, padded for growth.  Record layout
000160*  RESIZE if more run parameters are ever needed.
000170*
000180* 11/03/87 vbc - Created.
000190* 02/09/93 vbc - Top-N widened 99 -> 9(3), 100 stocks now common.
000200*
000210 01  SI-Control-Record.
000220*    first business date of the run, ccyymmdd
000230     03  Ctl-Start-Date            pic 9(8).
000240*    last business date of the run, ccyymmdd
000250     03  Ctl-End-Date              pic 9(8).
000260*    number of stocks making up the index, default 100
000270     03  Ctl-Top-N                 pic 9(3).
000280*    reserved for future run parameters
000290     03  filler                    pic x(621).
000300*
