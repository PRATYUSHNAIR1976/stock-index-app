000100*-------------------------------------------
000110*  SELECT For A Print File                 *
000120*     Parameterised, COPY REPLACING        *
000130*     ==PRT-NAME== And ==PRT-ASSIGN==      *
000140*-------------------------------------------
000150* 02/09/93 vbc - Created.
000160*
000170     SELECT ==PRT-NAME==
000180         ASSIGN TO ==PRT-ASSIGN==
000190         ORGANIZATION IS LINE SEQUENTIAL
000200         ACCESS MODE IS SEQUENTIAL
000210         FILE STATUS IS ==PRT-STATUS==.
000220*
