000100*-------------------------------------------
000110*  FD For The SYMBOLS File                  *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150 FD  Symbols-File
000160     RECORD CONTAINS 10 CHARACTERS
000170     LABEL RECORDS ARE OMITTED.
000180 COPY "wssisym.cob".
000190*
