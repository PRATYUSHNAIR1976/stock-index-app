000100*-------------------------------------------
000110*  FD For The STOCK-METADATA File          *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150 FD  Stock-Metadata-File
000160     RECORD CONTAINS 70 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssimeta.cob".
000190*
