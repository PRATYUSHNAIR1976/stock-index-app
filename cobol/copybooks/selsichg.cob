000100*-------------------------------------------
000110*  SELECT For The COMPOSITION-CHANGES File *
000120*-------------------------------------------
000130* 19/05/08 vbc - Created.
000140*
000150     SELECT Change-File
000160         ASSIGN TO "SICHANGE"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Chg-Status.
000200*
