000100*-------------------------------------------
000110*                                           *
000120*  Linkage Record For SIRTRY               *
000130*     Bounded Feed-Lookup Retry Module     *
000140*-------------------------------------------
000150*
000160* 19/05/08 vbc - Created, split off maps09 linkage shape.
000170*
000180 01  Sirtry-Ws.
000190*    file status last returned by the caller's READ/lookup
000200     03  Sirtry-File-Status        pic xx.
000210*    attempts made so far for this symbol+date, caller keeps
000220*    this across calls and resets it to zero before the first
000230*    attempt of a new lookup
000240     03  Sirtry-Attempt-Count      pic 9         comp.
000250*    bound on attempts, caller sets to 3 before the first call
000260     03  Sirtry-Max-Attempts       pic 9         comp.
000270*    Y = attempts exhausted, caller must give up and log a
000280*    feed failure.  N = caller may try the lookup again.
000290     03  Sirtry-Give-Up-Flag       pic x.
000300*    symbol/date being attempted, passed through for the
000310*    retry log line written on each failed attempt
000320     03  Sirtry-Symbol             pic x(8).
000330     03  Sirtry-Lookup-Date        pic 9(8).
000335*    reserved for growth
000338     03  filler                    pic x(2).
000340*
