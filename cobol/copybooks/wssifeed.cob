000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Primary and       *
000130*    Secondary Market Feed Input Files     *
000140*  Both sorted by Feed-Symbol then          *
000150*            Feed-Quote-Date               *
000160*-------------------------------------------
000170*  File size 44 bytes.  Primary feed carries market cap,
000180*  secondary feed always supplies N/zero in the cap fields.
000190*
000200* 11/03/87 vbc - Created.
000210* 20/07/94 vbc - Feed-Cap-Present-Flag added, was implied Y always.
000220* 02/11/01 vbc - One layout now shared by both feed SELECTs, was
000230*                two near-identical copies.
000240*
000250 01  SI-Feed-Record.
000260*    ticker
000270     03  Feed-Symbol               pic x(8).
000280*    ccyymmdd of this quote
000290     03  Feed-Quote-Date           pic 9(8).
000300*    closing price as delivered by the feed, unsigned, 4 decimals
000310     03  Feed-Close-Price          pic 9(7)v9(4).
000320*    market capitalisation, whole dollars - zero on secondary feed
000330     03  Feed-Market-Cap           pic 9(13).
000340*    Y = cap present and usable, N = cap absent (always N on
000350*    the secondary feed)
000360     03  Feed-Cap-Present-Flag     pic x.
000365*    reserved for growth
000368     03  filler                    pic x(3).
000370*
