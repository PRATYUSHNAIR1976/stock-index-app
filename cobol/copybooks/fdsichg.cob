000100*-------------------------------------------
000110*  FD For The COMPOSITION-CHANGES File     *
000120*-------------------------------------------
000130* 19/05/08 vbc - Created.
000140*
000150 FD  Change-File
000160     RECORD CONTAINS 49 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssichg.cob".
000190*
