000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Composition       *
000130*     Change File                          *
000140*  Sequential, Chg-Change-Date then         *
000150*            Chg-Symbol order              *
000160*-------------------------------------------
000170*  File size approx 49 bytes.
000180*
000190* 19/05/08 vbc - Created.
000200* 10/08/26 vbc - 88-levels added on Chg-Action, bna 4519.
000205*
000210 01  SI-Change-Record.
000220*    ccyymmdd the change took effect
000230     03  Chg-Change-Date           pic 9(8).
000240*    ticker
000250     03  Chg-Symbol                pic x(8).
000260*    ENTERED or EXITED
000270     03  Chg-Action                pic x(8).
000272         88  Chg-Entered               value "ENTERED ".
000274         88  Chg-Exited                value "EXITED  ".
000280*    rank on the prior date, zero if entered
000290     03  Chg-Previous-Rank         pic 9(3).
000300*    rank on the current date, zero if exited
000310     03  Chg-New-Rank              pic 9(3).
000320*    market cap at the time of the change, whole dollars
000330     03  Chg-Market-Cap            pic 9(13).
000340*    reserved for growth
000350     03  filler                    pic x(6).
000360*
