000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Index             *
000130*     Composition File                     *
000140*  Uses Cmp-Comp-Date + Cmp-Symbol          *
000150*        as a composite key                *
000160*-------------------------------------------
000170*  File size 43 bytes.
000180*
000190* 02/09/93 vbc - Created, split out of the performance file.
000200* 19/05/08 vbc - Cmp-Rank added, previously implied by file order.
000210*
000220 01  SI-Composition-Record.
000230*    ccyymmdd this composition applies to
000240     03  Cmp-Comp-Date             pic 9(8).
000250*    ticker
000260     03  Cmp-Symbol                pic x(8).
000270*    equal weight = 1 / stocks-selected, 6 decimals
000280     03  Cmp-Weight                pic 9v9(6).
000290*    market cap used for ranking, whole dollars
000300     03  Cmp-Market-Cap            pic 9(13).
000310*    1 = largest market cap on this date
000320     03  Cmp-Rank                  pic 9(3).
000330*    reserved for growth
000340     03  filler                    pic x(4).
000350*
