000100*-------------------------------------------
000110*  FD For The INDEX-PERFORMANCE File       *
000120*-------------------------------------------
000130* 02/09/93 vbc - Created.
000140*
000150 FD  Performance-File
000160     RECORD CONTAINS 31 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssiprf.cob".
000190*
