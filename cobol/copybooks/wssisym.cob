000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For SYMBOLS File      *
000130*     One ticker to ingest per record      *
000140*-------------------------------------------
000150*  File size 10 bytes.
000160*
000170* 11/03/87 vbc - Created.
000180*
000190 01  SI-Symbol-Record.
000200*    ticker to ingest for the run
000210     03  Sym-Symbol                pic x(8).
000212*    reserved for growth
000214     03  filler                    pic x(2).
000220*
