000100*-------------------------------------------
000110*  SELECT For The STOCK-METADATA File      *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150     SELECT Stock-Metadata-File
000160         ASSIGN TO "SIMETA"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Meta-Status.
000200*
