000100*-------------------------------------------
000110*                                           *
000120*  Common Environment Division Entries     *
000130*     Shared By All SI Index Programs      *
000140*-------------------------------------------
000150*
000160* 11/03/87 vbc - Created.
000170* 02/09/93 vbc - Added Si-Abort switch (UPSI-1) for test runs.
000180*
000190     CONFIGURATION SECTION.
000200     SOURCE-COMPUTER.        IBM-UNKNOWN.
000210     OBJECT-COMPUTER.        IBM-UNKNOWN.
000220     SPECIAL-NAMES.
000230*        print file top-of-form channel
000240         C01 IS TOP-OF-FORM
000250*        UPSI-0 forced on for a test run, see Test-Data-Flags
000260         UPSI-0 IS SI-TEST-RUN
000270             ON STATUS IS SI-TEST-RUN-ON
000280         UPSI-1 IS SI-ABORT-SWITCH
000290             ON STATUS IS SI-ABORT-ON
000300         CLASS DIGITS IS "0123456789".
000310*
