000100*-------------------------------------------
000110*  FD For The DAILY-STOCK-DATA File        *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150 FD  Daily-Stock-Data-File
000160     RECORD CONTAINS 91 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssidly.cob".
000190*
