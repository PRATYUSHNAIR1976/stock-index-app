000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Index             *
000130*     Performance File                     *
000140*     Uses Prf-Perf-Date as key            *
000150*-------------------------------------------
000160*  File size approx 31 bytes.
000170*
000180* 02/09/93 vbc - Created, split out of the composition file.
000190*
000200 01  SI-Performance-Record.
000210*    ccyymmdd this performance record applies to
000220     03  Prf-Perf-Date             pic 9(8).
000230*    daily return, percent, signed, stored packed
000240     03  Prf-Daily-Return-Pct      pic s9(3)v9(4)   comp-3.
000250*    running cumulative return, percent, signed, stored packed
000260     03  Prf-Cumulative-Return-Pct pic s9(5)v9(4)   comp-3.
000270*    index value from a base of 100.0000, stored packed
000280     03  Prf-Index-Value           pic 9(7)v9(4)    comp-3.
000290*    reserved for growth
000300     03  filler                    pic x(3).
000310*
