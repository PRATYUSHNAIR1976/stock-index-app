000100*-------------------------------------------
000110*  FD For A Print File                     *
000120*     Parameterised, COPY REPLACING        *
000130*     ==PRT-NAME== And ==PRT-RECORD==      *
000140*-------------------------------------------
000150* 02/09/93 vbc - Created.
000160*
000170 FD  ==PRT-NAME==
000180     RECORD CONTAINS 132 CHARACTERS
000190     LABEL RECORDS ARE STANDARD.
000200 01  ==PRT-RECORD==          PIC X(132).
000210*
