000100*-------------------------------------------
000110*  FD For The INDEX-COMPOSITIONS File      *
000120*-------------------------------------------
000130* 02/09/93 vbc - Created.
000140*
000150 FD  Composition-File
000160     RECORD CONTAINS 43 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssicmp.cob".
000190*
