000100*-------------------------------------------
000110*  FD For The CONTROL File                  *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150 FD  Control-File
000160     RECORD CONTAINS 640 CHARACTERS
000170     LABEL RECORDS ARE STANDARD.
000180 COPY "wssictl.cob".
000190*
