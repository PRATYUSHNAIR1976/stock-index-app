000100*-------------------------------------------
000110*  SELECT For The INDEX-COMPOSITIONS File  *
000120*-------------------------------------------
000130* 02/09/93 vbc - Created.
000140*
000150     SELECT Composition-File
000160         ASSIGN TO "SICOMP"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Cmp-Status.
000200*
