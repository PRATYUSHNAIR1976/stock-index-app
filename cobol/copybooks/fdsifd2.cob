000100*-------------------------------------------
000110*  FD For The Secondary Feed File          *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140* 02/11/01 vbc - Fields renamed Sec-Feed-* on the way in, this
000150*                file and Primary-Feed-File are both open at
000160*                once in SIINGEST and the bare Feed-* names
000170*                would otherwise collide.
000180*
000190 FD  Secondary-Feed-File
000200     RECORD CONTAINS 44 CHARACTERS
000210     LABEL RECORDS ARE STANDARD.
000220 COPY "wssifeed.cob" REPLACING SI-Feed-Record      BY SI-Sec-Feed-Record
000230                                Feed-Symbol          BY Sec-Feed-Symbol
000240                                Feed-Quote-Date      BY Sec-Feed-Quote-Date
000250                                Feed-Close-Price     BY Sec-Feed-Close-Price
000260                                Feed-Market-Cap      BY Sec-Feed-Market-Cap
000270                                Feed-Cap-Present-Flag
000280                                                     BY Sec-Feed-Cap-Present-Flag.
000290*
