000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Daily             *
000130*       Stock Data File                    *
000140*     Uses Dly-Symbol + Dly-Data-Date      *
000150*        as a composite key                *
000160*-------------------------------------------
000170*  File size approx 91 bytes.
000180*
000190* 11/03/87 vbc - Created.
000200* 02/09/93 vbc - Source widened to x(12) to hold ALPHAVANTAGE.
000210* 14/06/99 vbc - Y2K. Dly-Data-Date now full ccyymmdd, was yymmdd.
000220* 19/05/08 vbc - Added Dly-Cap-Present-Flag, market cap can now be
000230*                null independently of the close price.
000235* 10/08/26 vbc - 88-levels added on the two present/absent flags.
000240*
000250 01  SI-Daily-Record.
000260*    ticker
000270     03  Dly-Symbol                pic x(8).
000280*    ccyymmdd of this quote
000290     03  Dly-Data-Date             pic 9(8).
000300*    closing price, signed, stored packed.  4 decimal places
000310     03  Dly-Close-Price           pic s9(7)v9(4)   comp-3.
000320*    Y = price present, N = price is null
000330     03  Dly-Price-Present-Flag    pic x.
000332         88  Dly-Price-Present         value "Y".
000334         88  Dly-Price-Null            value "N".
000340*    market capitalisation, whole dollars
000350     03  Dly-Market-Cap            pic 9(13).
000360*    Y = cap present, N = cap is null
000370     03  Dly-Cap-Present-Flag      pic x.
000372         88  Dly-Cap-Present           value "Y".
000374         88  Dly-Cap-Null              value "N".
000380*    feed that supplied this record - YAHOO or ALPHAVANTAGE
000390     03  Dly-Source                pic x(12).
000400*    error / warning text, spaces if none
000410     03  Dly-Error-Msg             pic x(40).
000420*    reserved for growth
000430     03  filler                    pic x(2).
000440*
