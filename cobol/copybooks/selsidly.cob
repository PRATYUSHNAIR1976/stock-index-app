000100*-------------------------------------------
000110*  SELECT For The DAILY-STOCK-DATA File    *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150     SELECT Daily-Stock-Data-File
000160         ASSIGN TO "SIDAILY"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Dly-Status.
000200*
