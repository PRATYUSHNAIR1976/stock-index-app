000100*-------------------------------------------
000110*                                           *
000120*  Linkage Record For SIDATE               *
000130*     Date Validation & Stepping Module    *
000140*-------------------------------------------
000150*
000160* 11/03/87 vbc - Created, split off maps04 linkage shape.
000170*
000180 01  Sidate-Ws.
000190*    V = validate Sidate-Date is a real calendar date
000200*    N = step Sidate-Date forward one calendar day
000210     03  Sidate-Function           pic x.
000220*    date worked on, ccyymmdd, in/out
000230     03  Sidate-Date               pic 9(8).
000240*    Y = valid date (function V) or stepped ok (function N)
000250*    N = invalid date, Sidate-Date is returned unchanged
000260     03  Sidate-Valid-Flag         pic x.
000265*    reserved for growth
000268     03  filler                    pic x(2).
000270*
