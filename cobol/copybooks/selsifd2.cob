000100*-------------------------------------------
000110*  SELECT For The Secondary Feed File      *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150     SELECT Secondary-Feed-File
000160         ASSIGN TO "SECFEED"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Sec-Feed-Status.
000200*
