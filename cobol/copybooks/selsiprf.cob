000100*-------------------------------------------
000110*  SELECT For The INDEX-PERFORMANCE File   *
000120*-------------------------------------------
000130* 02/09/93 vbc - Created.
000140*
000150     SELECT Performance-File
000160         ASSIGN TO "SIPERF"
000170         ORGANIZATION IS SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Prf-Status.
000200*
