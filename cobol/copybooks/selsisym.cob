000100*-------------------------------------------
000110*  SELECT For The SYMBOLS File              *
000120*-------------------------------------------
000130* 11/03/87 vbc - Created.
000140*
000150     SELECT Symbols-File
000160         ASSIGN TO "SYMBOLS"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         ACCESS MODE IS SEQUENTIAL
000190         FILE STATUS IS Symbols-Status.
000200*
