000100*-------------------------------------------
000110*                                           *
000120*  Record Definition For Stock             *
000130*       Metadata File                      *
000140*     Uses Meta-Symbol as key              *
000150*-------------------------------------------
000160*  File size 70 bytes.
000170*
000180* 11/03/87 vbc - Created.
000190* 02/09/93 vbc - Exchange code widened 4 -> 8 for Nasdaq/LSE codes.
000200* 14/06/99 vbc - Y2K. Last-Updated now full ccyymmdd, was yymmdd.
000205* 13/11/25 vbc - Filler pad added to round the record out, bna 4471.
000210*
000220 01  SI-Meta-Record.
000230*    ticker, left justified, space padded
000240     03  Meta-Symbol           pic x(8).
000250*    company name
000260     03  Meta-Name             pic x(30).
000270*    listing exchange code
000280     03  Meta-Exchange         pic x(8).
000290*    most recent market capitalisation, whole dollars
000300     03  Meta-Latest-Mkt-Cap   pic 9(13).
000310*    ccyymmdd of last update to this entry
000320     03  Meta-Last-Updated     pic 9(8).
000330*    pad to a round record size
000340     03  FILLER                pic x(3).
000350*
