000100*-----------------------------------------------------------------*
000110*                                                                   *
000120*              Index Export Report - Driver Program               *
000130*                                                                   *
000140*            Uses RW (Report Writer For Prints)                    *
000150*                                                                   *
000160*-----------------------------------------------------------------*
000170*
000180 IDENTIFICATION DIVISION.
000190*================================
000200*
000210     PROGRAM-ID.        SIEXPORT.
000220*
000230     AUTHOR.            V B COEN.
000240*
000250     INSTALLATION.      APPLEWOOD COMPUTERS.
000260*
000270     DATE-WRITTEN.      23/09/93.
000280*
000290     DATE-COMPILED.
000300*
000310     SECURITY.          COPYRIGHT (C) 1993-2026, VINCENT BRYAN COEN.
000320*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000330*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000340*
000350* REMARKS.
000360*     FOUR-SECTION EXPORT REPORT, ONE RD PER SECTION, ALL SHARING THE
000370*     ONE PRINT FILE.  PERFORMANCE AND CHANGES ARE PLAIN ONE-LINE-PER
000380*     -RECORD DETAIL REPORTS WITH A FINAL RECORD-COUNT FOOTING, THE
000390*     SAME SHAPE AS THE OLD VACATION REPORT.  COMPOSITIONS ADDS A
000400*     CONTROL BREAK ON CMP-COMP-DATE SO EACH DATE'S STOCK COUNT PRINTS
000410*     BELOW THAT DATE'S ROWS - SEE THE NOTE AT AA041 FOR HOW THE
000420*     RUNNING COUNT HAS TO BE BUMPED BEFORE THE GENERATE THAT TRIPS
000430*     THE BREAK, NOT AFTER, OR THE FOOTING PRINTS THE WRONG FIGURE.
000440*     THE SUMMARY SECTION HAS NO DETAIL RECORDS OF ITS OWN - ITS
000450*     FIGURES ARE ACCUMULATED WHILE THE OTHER THREE SECTIONS ARE
000460*     GENERATED AND THE WHOLE BLOCK IS PRINTED WITH ONE GENERATE AT
000470*     THE END.  STOCK-METADATA IS HELD WHOLE IN WORKING STORAGE FOR
000480*     THE COMPOSITIONS JOIN, SAME TECHNIQUE AS SIBUILD AND SIPERF.
000490*
000500* CHANGE LOG.
000510* 23/09/93 VBC  - CREATED.
000520* 30/11/94 DJW  - COMPOSITIONS SECTION NOW SHOWS THE COMPANY NAME AND
000530*                 EXCHANGE FROM STOCK-METADATA RATHER THAN JUST THE
000540*                 TICKER - OPERATIONS KEPT HAVING TO LOOK SYMBOLS UP
000550*                 BY HAND.
000560* 17/07/97 VBC  - UNKNOWN SYMBOL ON THE METADATA JOIN NOW PRINTS
000570*                 BLANK NAME/EXCHANGE RATHER THAN ABORTING THE RUN.
000580* 14/06/98 VBC  - Y2K. ALL DATE KEYS NOW FULL CCYYMMDD.
000590* 11/02/02 VBC  - SUMMARY SECTION ADDED - MAX/MIN CUMULATIVE RETURN,
000600*                 AVERAGE DAILY RETURN AND AVERAGE WEIGHT NOW GUARD
000610*                 AGAINST A ZERO RECORD COUNT AND REPORT ZERO RATHER
000620*                 THAN ABORTING ON A DIVIDE BY ZERO.
000630* 16/04/24 VBC  - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000640*                 PREVIOUS NOTICES.
000650* 19/09/25 VBC  - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000660* 13/11/25 VBC  - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
000670*                 REST OF THE SUITE.
000675* 10/08/26 VBC  - COMPOSITIONS WEIGHT COLUMN WAS PRINTING THE RAW
000676*                 STORED FRACTION INSTEAD OF A PERCENT, BNA 4512.
000677*                 NOW SCALED X100 LIKE THE SUMMARY AVERAGE ALREADY
000678*                 WAS.  ALSO DROPPED THE FIRST-RECORD SPECIAL CASE
000679*                 ON THE MAX/MIN CUMULATIVE RETURN WATERMARKS IN
000680*                 FAVOUR OF SEEDING THEM WITH SENTINEL VALUES.
000681*
000690 ENVIRONMENT DIVISION.
000700*================================
000710*
000720     COPY "envdiv.cob".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*
000770     COPY "selsictl.cob".
000780     COPY "selsimeta.cob".
000790     COPY "selsicmp.cob".
000800     COPY "selsiprf.cob".
000810     COPY "selsichg.cob".
000820     COPY "selsiprt.cob" REPLACING ==PRT-NAME== BY Export-Report-File
000830                                   ==PRT-ASSIGN== BY "SIEXPORT"
000840                                   ==PRT-STATUS== BY WS-Rpt-Status.
000850*
000860 DATA DIVISION.
000870*================================
000880 FILE SECTION.
000890*
000900     COPY "fdsictl.cob".
000910     COPY "fdsimeta.cob".
000920     COPY "fdsicmp.cob".
000930     COPY "fdsiprf.cob".
000940     COPY "fdsichg.cob".
000950*
000960 FD  Export-Report-File
000970     REPORTS ARE Si-Performance-Rpt Si-Composition-Rpt
000980                 Si-Change-Rpt      Si-Summary-Rpt.
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020*    FILE STATUS BYTES
001030 01  WS-File-Statuses.
001040     03  Control-Status         pic xx.
001050     03  Meta-Status             pic xx.
001060     03  Cmp-Status             pic xx.
001070     03  Prf-Status              pic xx.
001080     03  Chg-Status             pic xx.
001090     03  WS-Rpt-Status          pic xx.
001100     03  FILLER                 pic x(18).
001110*
001120 01  WS-EOF-Switches.
001130     03  WS-Meta-EOF            pic x      value "N".
001140     03  WS-Perf-EOF            pic x      value "N".
001150     03  WS-Comp-EOF            pic x      value "N".
001160     03  WS-Chg-EOF             pic x      value "N".
001170     03  FILLER                 pic x(12).
001180*
001190*    WHOLE STOCK-METADATA MASTER, HELD FOR THE COMPOSITIONS JOIN
001200 01  WS-Meta-Table.
001210     03  WS-MT-Entry OCCURS 5000 TIMES INDEXED BY WS-MT-Idx.
001220         05  WS-MT-Symbol       pic x(8).
001230         05  WS-MT-Name         pic x(30).
001240         05  WS-MT-Exchange     pic x(8).
001250         05  FILLER             pic x(2).
001260*
001270 77  WS-Meta-Table-Count        pic 9(5)   comp      value zero.
001280 77  WS-MT-Sub                  pic 9(5)   comp      value zero.
001290 01  WS-Target-Symbol           pic x(8).
001300 01  WS-Found-Meta-Flag         pic x.
001310 01  WS-Join-Name               pic x(30).
001320 01  WS-Join-Exchange           pic x(8).
001325*    STORED WEIGHT IS A FRACTION (1/SELECTED-COUNT) - THE REPORT
001327*    COLUMN WANTS IT AS A PERCENT, SAME x100 AS THE SUMMARY AVERAGE.
001329 01  WS-Comp-Weight-Pct         pic 999v9999 comp-3 value zero.
001330*
001340*    SYMBOLS SEEN AT LEAST ONCE IN THE COMPOSITIONS SECTION, FOR THE
001350*    UNIQUE-SYMBOLS COUNT IN THE SUMMARY
001360 01  WS-Seen-Table.
001370     03  WS-Seen-Entry OCCURS 5000 TIMES INDEXED BY WS-Seen-Idx.
001380         05  WS-Seen-Symbol     pic x(8).
001390*
001400 77  WS-Seen-Count              pic 9(5)   comp      value zero.
001410 77  WS-Seen-Sub                pic 9(5)   comp      value zero.
001420 01  WS-Found-Seen-Flag         pic x.
001430*
001440*    ONE SHARED DATE-FORMATTING WORK AREA, USED BY ALL THREE DETAIL
001450*    SECTIONS BEFORE EVERY GENERATE
001460 01  WS-Fmt-Date-In             pic 9(8).
001470 01  WS-Fmt-Date-Parts REDEFINES WS-Fmt-Date-In.
001480     03  WS-FD-CCYY             pic 9(4).
001490     03  WS-FD-MM               pic 9(2).
001500     03  WS-FD-DD               pic 9(2).
001510 01  WS-Rpt-Date-Text.
001520     03  WS-RDT-CCYY            pic 9(4).
001530     03  WS-RDT-Dash-1          pic x      value "-".
001540     03  WS-RDT-MM              pic 9(2).
001550     03  WS-RDT-Dash-2          pic x      value "-".
001560     03  WS-RDT-DD              pic 9(2).
001570*
001580*    THE CONTROL RECORD CARRIES ITS DATES AS PLAIN 9(8) - THESE HOLD
001590*    THE START/END DATES REFORMATTED FOR THE SUMMARY SECTION'S
001600*    DATE-RANGE LINE
001610 01  WS-Start-Date-Text         pic x(10).
001620 01  WS-End-Date-Text           pic x(10).
001630*
001640*    RUNNING STOCK COUNT FOR THE CURRENT COMPOSITION DATE - SEE THE
001650*    REMARK AT AA041 FOR WHY THIS IS BUMPED BEFORE THE GENERATE AND
001660*    ONLY RESET AFTER IT
001670 77  WS-Comp-Date-Count         pic 9(5)   comp      value zero.
001680 77  WS-Prev-Comp-Date          pic 9(8)             value zero.
001690*
001700*    SUMMARY ACCUMULATORS, BUILT WHILE THE OTHER THREE SECTIONS RUN.
001710*    THE SIX PLAIN RECORD/ROW COUNTS ARE PACKED BEHIND ONE AREA AND
001720*    REDEFINED INTO COMP FIELDS, SAME HOUSE HABIT AS SIPERF/SICHNG.
001730 01  WS-Run-Counts-Area          pic x(33)  value zero.
001740 01  WS-Run-Counts REDEFINES WS-Run-Counts-Area.
001750     03  WS-Total-Perf-Count     pic 9(5)    comp.
001760     03  WS-Total-Comp-Rows      pic 9(6)    comp.
001770     03  WS-Total-Comp-Days      pic 9(5)    comp.
001780     03  WS-Total-Chg-Count      pic 9(5)    comp.
001790     03  WS-Total-Entered-Count  pic 9(5)    comp.
001800     03  WS-Total-Exited-Count   pic 9(5)    comp.
001810     03  FILLER                  pic x(9).
001820*
001830 77  WS-Sum-Daily-Return-Pct    pic s9(9)v9(4) comp-3 value zero.
001840 77  WS-Max-Cum-Return-Pct      pic s9(5)v9(4) comp-3 value -99999.9999.
001850 77  WS-Min-Cum-Return-Pct      pic s9(5)v9(4) comp-3 value  99999.9999.
001860 77  WS-Sum-Comp-Weight         pic 9(9)v9(6) comp-3  value zero.
001870*
001880*    SUMMARY FIGURES AS ACTUALLY PRINTED, COMPUTED ONCE AT THE END
001890 01  WS-Summary-Figures-Area     pic x(9)   value spaces.
001900 01  WS-Summary-Figures REDEFINES WS-Summary-Figures-Area.
001910     03  WS-Avg-Daily-Return-Pct    pic s9(5)v9(4) comp-3 value zero.
001920     03  WS-Avg-Weight-Pct          pic 9(3)v9(4)  comp-3 value zero.
001930*
001940 REPORT SECTION.
001950*****************
001960*
001970 RD  Si-Performance-Rpt
001980     CONTROLS ARE FINAL
001990     PAGE LIMIT   58
002000     HEADING      1
002010     FIRST DETAIL 5
002020     LAST DETAIL  54.
002030*
002040 01  Si-Perf-Head TYPE PAGE HEADING.
002050     03  line  1.
002060         05  col   1     value "INDEX EXPORT REPORT - SECTION 1 - PERFORMANCE".
002070         05  col 120     value "Page ".
002080         05  col 126     pic zz9     source Page-Counter.
002090     03  line  3.
002100         05  col   1     value "DATE".
002110         05  col  13     value "DAILY RET %".
002120         05  col  24     value "CUM RET %".
002130         05  col  36     value "INDEX VALUE".
002140*
002150 01  Si-Perf-Detail TYPE DETAIL.
002160     03  line + 1.
002170         05  col   1     pic x(10)           source WS-Rpt-Date-Text.
002180         05  col  13     pic -999.9999       source Prf-Daily-Return-Pct.
002190         05  col  24     pic -9999.9999      source Prf-Cumulative-Return-Pct.
002200         05  col  36     pic ZZZZZZZZ9.99    source Prf-Index-Value.
002210*
002220 01  Si-Perf-Final TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002230     03  col   1     pic x(30)     value "Total - Performance Records :".
002240     03  col  32     pic ZZZZ9     source WS-Total-Perf-Count.
002250*
002260 RD  Si-Composition-Rpt
002270     CONTROLS ARE FINAL Cmp-Comp-Date
002280     PAGE LIMIT   58
002290     HEADING      1
002300     FIRST DETAIL 5
002310     LAST DETAIL  54.
002320*
002330 01  Si-Comp-Head TYPE PAGE HEADING.
002340     03  line  1.
002350         05  col   1     value "INDEX EXPORT REPORT - SECTION 2 - COMPOSITIONS".
002360         05  col 120     value "Page ".
002370         05  col 126     pic zz9     source Page-Counter.
002380     03  line  3.
002390         05  col   1     value "DATE".
002400         05  col  13     value "SYMBOL".
002410         05  col  23     value "WEIGHT %".
002420         05  col  33     value "MARKET CAP".
002430         05  col  49     value "RANK".
002440         05  col  55     value "COMPANY NAME".
002450         05  col  87     value "EXCH".
002460*
002470 01  Si-Comp-Detail TYPE DETAIL.
002480     03  line + 1.
002490         05  col   1     pic x(10)       source WS-Rpt-Date-Text.
002500         05  col  13     pic x(8)        source Cmp-Symbol.
002510         05  col  23     pic 999.9999    source WS-Comp-Weight-Pct.
002520         05  col  33     pic Z(13)9      source Cmp-Market-Cap.
002530         05  col  49     pic ZZZ9        source Cmp-Rank.
002540         05  col  55     pic x(30)       source WS-Join-Name.
002550         05  col  87     pic x(8)        source WS-Join-Exchange.
002560*
002570 01  Si-Comp-Date-Foot TYPE CONTROL FOOTING Cmp-Comp-Date LINE PLUS 1.
002580     03  col   3     pic x(23)   value "Stocks on this date :".
002590     03  col  27     pic ZZZ9    source WS-Comp-Date-Count.
002600*
002610 01  Si-Comp-Final TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002620     03  col   1     pic x(30)     value "Total - Composition Records :".
002630     03  col  32     pic ZZZZZ9    source WS-Total-Comp-Rows.
002640*
002650 RD  Si-Change-Rpt
002660     CONTROLS ARE FINAL
002670     PAGE LIMIT   58
002680     HEADING      1
002690     FIRST DETAIL 5
002700     LAST DETAIL  54.
002710*
002720 01  Si-Chg-Head  TYPE PAGE HEADING.
002730     03  line  1.
002740         05  col   1     value "INDEX EXPORT REPORT - SECTION 3 - COMPOSITION CHANGES".
002750         05  col 120     value "Page ".
002760         05  col 126     pic zz9     source Page-Counter.
002770     03  line  3.
002780         05  col   1     value "DATE".
002790         05  col  13     value "SYMBOL".
002800         05  col  23     value "ACTION".
002810         05  col  33     value "PREV RANK".
002820         05  col  39     value "NEW RANK".
002830         05  col  45     value "MARKET CAP".
002840*
002850 01  Si-Chg-Detail TYPE DETAIL.
002860     03  line + 1.
002870         05  col   1     pic x(10)    source WS-Rpt-Date-Text.
002880         05  col  13     pic x(8)     source Chg-Symbol.
002890         05  col  23     pic x(8)     source Chg-Action.
002900         05  col  33     pic ZZZ9     source Chg-Previous-Rank.
002910         05  col  39     pic ZZZ9     source Chg-New-Rank.
002920         05  col  45     pic Z(13)9   source Chg-Market-Cap.
002930*
002940 01  Si-Chg-Final TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002950     03  col   1     pic x(30)     value "Total - Change Records      :".
002960     03  col  32     pic ZZZZ9     source WS-Total-Chg-Count.
002970*
002980 RD  Si-Summary-Rpt
002990     PAGE LIMIT   58
003000     HEADING      1
003010     FIRST DETAIL 5
003020     LAST DETAIL  54.
003030*
003040 01  Si-Summ-Head TYPE PAGE HEADING.
003050     03  line  1.
003060         05  col   1     value "INDEX EXPORT REPORT - SECTION 4 - SUMMARY".
003070*
003080 01  Si-Summ-Detail TYPE DETAIL.
003090     03  line + 2.
003100         05  col   1     value "Date Range                       :".
003110         05  col  37     pic x(10)    source WS-Start-Date-Text.
003120         05  col  49     value "to".
003130         05  col  52     pic x(10)    source WS-End-Date-Text.
003140     03  line + 1.
003150         05  col   1     value "Total Trading Days                :".
003160         05  col  38     pic ZZZZ9    source WS-Total-Perf-Count.
003170     03  line + 1.
003180         05  col   1     value "Average Daily Return %            :".
003190         05  col  38     pic -999.9999 source WS-Avg-Daily-Return-Pct.
003200     03  line + 1.
003210         05  col   1     value "Maximum Cumulative Return %       :".
003220         05  col  38     pic -9999.9999 source WS-Max-Cum-Return-Pct.
003230     03  line + 1.
003240         05  col   1     value "Minimum Cumulative Return %       :".
003250         05  col  38     pic -9999.9999 source WS-Min-Cum-Return-Pct.
003260     03  line + 1.
003270         05  col   1     value "Total Composition Days            :".
003280         05  col  38     pic ZZZZ9    source WS-Total-Comp-Days.
003290     03  line + 1.
003300         05  col   1     value "Unique Symbols                    :".
003310         05  col  38     pic ZZZZ9    source WS-Seen-Count.
003320     03  line + 1.
003330         05  col   1     value "Average Weight per Stock %        :".
003340         05  col  38     pic 999.9999 source WS-Avg-Weight-Pct.
003350     03  line + 1.
003360         05  col   1     value "Total Composition Changes         :".
003370         05  col  38     pic ZZZZ9    source WS-Total-Chg-Count.
003380     03  line + 1.
003390         05  col   1     value "  Entered                         :".
003400         05  col  38     pic ZZZZ9    source WS-Total-Entered-Count.
003410     03  line + 1.
003420         05  col   1     value "  Exited                          :".
003430         05  col  38     pic ZZZZ9    source WS-Total-Exited-Count.
003440*
003450 PROCEDURE DIVISION.
003460*================================
003470*
003480 AA000-Main                 SECTION.
003490************************************
003500     PERFORM  AA010-Open-Files      THRU AA010-Exit.
003510     PERFORM  AA020-Read-Control    THRU AA020-Exit.
003520     PERFORM  AA025-Load-Metadata-Table THRU AA025-Exit.
003530     PERFORM  AA030-Report-Performance THRU AA030-Exit.
003540     PERFORM  AA040-Report-Compositions THRU AA040-Exit.
003550     PERFORM  AA050-Report-Changes  THRU AA050-Exit.
003560     PERFORM  AA060-Report-Summary  THRU AA060-Exit.
003570     PERFORM  AA099-Close-Files     THRU AA099-Exit.
003580     STOP     RUN.
003590 AA000-Exit.
003600     EXIT.
003610*
003620* OPENS EVERY FILE THIS RUN NEEDS AND ABORTS THE RUN ON ANY BAD
003630* OPEN STATUS.
003640*
003650 AA010-Open-Files            SECTION.
003660************************************
003670     OPEN     INPUT  Control-File.
003680     OPEN     INPUT  Stock-Metadata-File.
003690     OPEN     INPUT  Composition-File.
003700     OPEN     INPUT  Performance-File.
003710     OPEN     INPUT  Change-File.
003720     OPEN     OUTPUT Export-Report-File.
003730     IF       Control-Status not = "00" or Meta-Status not = "00"
003740                 or Cmp-Status not = "00" or Prf-Status not = "00"
003750                 or Chg-Status not = "00" or WS-Rpt-Status not = "00"
003760              DISPLAY "SIEXPORT - FILE OPEN FAILED, RUN ABORTED"
003770              MOVE 1 TO RETURN-CODE
003780              GOBACK.
003790 AA010-Exit.
003800     EXIT.
003810*
003820* READS THE ONE CONTROL RECORD FOR THE RANGE THIS RUN REPORTS.
003830*
003840 AA020-Read-Control          SECTION.
003850************************************
003860     READ     Control-File.
003870     IF       Control-Status not = "00"
003880              DISPLAY "SIEXPORT - CONTROL RECORD UNREADABLE"
003890              MOVE 1 TO RETURN-CODE
003900              GOBACK.
003910     MOVE     Ctl-Start-Date TO WS-Fmt-Date-In.
003920     PERFORM  AA021-Format-Date THRU AA021-Exit.
003930     MOVE     WS-Rpt-Date-Text TO WS-Start-Date-Text.
003940     MOVE     Ctl-End-Date   TO WS-Fmt-Date-In.
003950     PERFORM  AA021-Format-Date THRU AA021-Exit.
003960     MOVE     WS-Rpt-Date-Text TO WS-End-Date-Text.
003970 AA020-Exit.
003980     EXIT.
003990*
004000* REWRITES WS-FMT-DATE-IN (CCYYMMDD) INTO WS-RPT-DATE-TEXT
004010* (CCYY-MM-DD) - SHARED BY EVERY SECTION BELOW THAT PRINTS A DATE.
004020*
004030 AA021-Format-Date           SECTION.
004040************************************
004050     MOVE     WS-FD-CCYY TO WS-RDT-CCYY.
004060     MOVE     WS-FD-MM   TO WS-RDT-MM.
004070     MOVE     WS-FD-DD   TO WS-RDT-DD.
004080 AA021-Exit.
004090     EXIT.
004100*
004110* LOADS THE WHOLE STOCK-METADATA MASTER INTO WORKING STORAGE SO THE
004120* COMPOSITIONS JOIN BELOW IS A LINEAR SCAN, NOT A RE-READ.
004130*
004140 AA025-Load-Metadata-Table   SECTION.
004150************************************
004160     READ     Stock-Metadata-File
004170              AT END MOVE "Y" TO WS-Meta-EOF.
004180     PERFORM  AA026-Load-One-Meta THRU AA026-Exit
004190              UNTIL WS-Meta-EOF = "Y".
004200 AA025-Exit.
004210     EXIT.
004220*
004230 AA026-Load-One-Meta         SECTION.
004240************************************
004250     IF       WS-Meta-Table-Count < 5000
004260              ADD 1 TO WS-Meta-Table-Count
004270              MOVE Meta-Symbol   TO WS-MT-Symbol   (WS-Meta-Table-Count)
004280              MOVE Meta-Name     TO WS-MT-Name     (WS-Meta-Table-Count)
004290              MOVE Meta-Exchange TO WS-MT-Exchange (WS-Meta-Table-Count).
004300     READ     Stock-Metadata-File
004310              AT END MOVE "Y" TO WS-Meta-EOF.
004320 AA026-Exit.
004330     EXIT.
004340*
004350* SECTION 1 - ONE DETAIL LINE PER PERFORMANCE RECORD, IN FILE ORDER
004360* (WHICH IS DATE ORDER), PLUS THE RUNNING SUMMARY FIGURES.
004370*
004380 AA030-Report-Performance    SECTION.
004390************************************
004400     INITIATE Si-Performance-Rpt.
004410     READ     Performance-File
004420              AT END MOVE "Y" TO WS-Perf-EOF.
004430     PERFORM  AA031-Report-One-Perf THRU AA031-Exit
004440              UNTIL WS-Perf-EOF = "Y".
004450     TERMINATE Si-Performance-Rpt.
004460 AA030-Exit.
004470     EXIT.
004480*
004490 AA031-Report-One-Perf       SECTION.
004500************************************
004510     MOVE     Prf-Perf-Date TO WS-Fmt-Date-In.
004520     PERFORM  AA021-Format-Date THRU AA021-Exit.
004530     GENERATE Si-Perf-Detail.
004540     ADD      1 TO WS-Total-Perf-Count.
004550     ADD      Prf-Daily-Return-Pct TO WS-Sum-Daily-Return-Pct.
004560*    HIGH/LOW WATERMARKS - THE TWO SENTINEL VALUES ON THE 77-LEVELS
004565*    ABOVE MEAN EVERY RECORD CAN JUST BE TESTED AGAINST THEM, NO
004568*    NEED FOR A FIRST-RECORD SPECIAL CASE.
004570     IF       Prf-Cumulative-Return-Pct > WS-Max-Cum-Return-Pct
004580              MOVE Prf-Cumulative-Return-Pct TO WS-Max-Cum-Return-Pct.
004600     IF       Prf-Cumulative-Return-Pct < WS-Min-Cum-Return-Pct
004610              MOVE Prf-Cumulative-Return-Pct TO WS-Min-Cum-Return-Pct.
004660     READ     Performance-File
004670              AT END MOVE "Y" TO WS-Perf-EOF.
004680 AA031-Exit.
004690     EXIT.
004700*
004710* SECTION 2 - ONE DETAIL LINE PER COMPOSITION RECORD, JOINED WITH
004720* STOCK-METADATA, WITH A CONTROL BREAK ON CMP-COMP-DATE.
004730*
004740*     WS-COMP-DATE-COUNT HAS TO BE ONE AHEAD OF WHERE YOU WOULD
004750*     NATURALLY PUT IT - THE BUMP BELOW HAPPENS BEFORE THE GENERATE
004760*     FOR THE *NEXT* DATE'S FIRST ROW, BECAUSE THAT IS THE GENERATE
004770*     CALL THAT TRIPS REPORT WRITER'S OWN CONTROL-BREAK TEST AND
004780*     PRINTS THE FOOTING FOR THE DATE THAT JUST FINISHED.  RESETTING
004790*     THE COUNT FIRST, AS YOU WOULD EXPECT TO, MAKES THE FOOTING
004800*     PRINT "1" INSTEAD OF THE COMPLETED TOTAL - CHASED THIS FOR A
004810*     GOOD HOUR THE FIRST TIME IT CAME UP.
004820*
004830 AA040-Report-Compositions   SECTION.
004840************************************
004850     INITIATE Si-Composition-Rpt.
004860     READ     Composition-File
004870              AT END MOVE "Y" TO WS-Comp-EOF.
004880     PERFORM  AA041-Report-One-Comp THRU AA041-Exit
004890              UNTIL WS-Comp-EOF = "Y".
004900     TERMINATE Si-Composition-Rpt.
004910 AA040-Exit.
004920     EXIT.
004930*
004940 AA041-Report-One-Comp       SECTION.
004950************************************
004960     IF       Cmp-Comp-Date = WS-Prev-Comp-Date
004970              ADD 1 TO WS-Comp-Date-Count
004980     ELSE
004990              ADD 1 TO WS-Total-Comp-Days.
005000     MOVE     Cmp-Symbol TO WS-Target-Symbol.
005010     PERFORM  AA042-Find-Metadata THRU AA042-Exit.
005020     MOVE     Cmp-Symbol TO WS-Target-Symbol.
005030     PERFORM  AA044-Check-Symbol-Seen THRU AA044-Exit.
005040     MOVE     Cmp-Comp-Date TO WS-Fmt-Date-In.
005050     PERFORM  AA021-Format-Date THRU AA021-Exit.
005055     COMPUTE  WS-Comp-Weight-Pct ROUNDED = Cmp-Weight * 100.
005060     GENERATE Si-Comp-Detail.
005070     IF       Cmp-Comp-Date not = WS-Prev-Comp-Date
005080              MOVE 1 TO WS-Comp-Date-Count
005090              MOVE Cmp-Comp-Date TO WS-Prev-Comp-Date.
005100     ADD      1 TO WS-Total-Comp-Rows.
005110     ADD      Cmp-Weight TO WS-Sum-Comp-Weight.
005120     READ     Composition-File
005130              AT END MOVE "Y" TO WS-Comp-EOF.
005140 AA041-Exit.
005150     EXIT.
005160*
005170* LINEAR-SCAN LOOKUP OF THE CURRENT COMPOSITION SYMBOL AGAINST THE
005180* WORKING-STORAGE METADATA TABLE - BLANK NAME/EXCHANGE IF NOT FOUND.
005190*
005200 AA042-Find-Metadata         SECTION.
005210************************************
005220     MOVE     "N" TO WS-Found-Meta-Flag.
005230     MOVE     SPACES TO WS-Join-Name WS-Join-Exchange.
005240     PERFORM  AA043-Scan-One-Meta THRU AA043-Exit
005250              VARYING WS-MT-Sub FROM 1 BY 1
005260              UNTIL WS-MT-Sub > WS-Meta-Table-Count
005270                 or WS-Found-Meta-Flag = "Y".
005280 AA042-Exit.
005290     EXIT.
005300*
005310 AA043-Scan-One-Meta         SECTION.
005320************************************
005330     IF       WS-MT-Symbol (WS-MT-Sub) = WS-Target-Symbol
005340              MOVE "Y" TO WS-Found-Meta-Flag
005350              MOVE WS-MT-Name     (WS-MT-Sub) TO WS-Join-Name
005360              MOVE WS-MT-Exchange (WS-MT-Sub) TO WS-Join-Exchange.
005370 AA043-Exit.
005380     EXIT.
005390*
005400* ADDS THE CURRENT SYMBOL TO THE SEEN TABLE IF IT IS NOT THERE
005410* ALREADY - THE TABLE'S ENTRY COUNT IS THE SUMMARY'S UNIQUE-SYMBOLS
005420* FIGURE.
005430*
005440 AA044-Check-Symbol-Seen     SECTION.
005450************************************
005460     MOVE     "N" TO WS-Found-Seen-Flag.
005470     PERFORM  AA045-Scan-One-Seen THRU AA045-Exit
005480              VARYING WS-Seen-Sub FROM 1 BY 1
005490              UNTIL WS-Seen-Sub > WS-Seen-Count
005500                 or WS-Found-Seen-Flag = "Y".
005510     IF       WS-Found-Seen-Flag = "N"
005520                 and WS-Seen-Count < 5000
005530              ADD 1 TO WS-Seen-Count
005540              MOVE WS-Target-Symbol TO WS-Seen-Symbol (WS-Seen-Count).
005550 AA044-Exit.
005560     EXIT.
005570*
005580 AA045-Scan-One-Seen         SECTION.
005590************************************
005600     IF       WS-Seen-Symbol (WS-Seen-Sub) = WS-Target-Symbol
005610              MOVE "Y" TO WS-Found-Seen-Flag.
005620 AA045-Exit.
005630     EXIT.
005640*
005650* SECTION 3 - ONE DETAIL LINE PER COMPOSITION-CHANGE RECORD, IN FILE
005660* ORDER (DATE THEN SYMBOL).
005670*
005680 AA050-Report-Changes        SECTION.
005690************************************
005700     INITIATE Si-Change-Rpt.
005710     READ     Change-File
005720              AT END MOVE "Y" TO WS-Chg-EOF.
005730     PERFORM  AA051-Report-One-Change THRU AA051-Exit
005740              UNTIL WS-Chg-EOF = "Y".
005750     TERMINATE Si-Change-Rpt.
005760 AA050-Exit.
005770     EXIT.
005780*
005790 AA051-Report-One-Change     SECTION.
005800************************************
005810     MOVE     Chg-Change-Date TO WS-Fmt-Date-In.
005820     PERFORM  AA021-Format-Date THRU AA021-Exit.
005830     GENERATE Si-Chg-Detail.
005840     ADD      1 TO WS-Total-Chg-Count.
005850     IF       Chg-Action = "ENTERED"
005860              ADD 1 TO WS-Total-Entered-Count
005870     ELSE
005880              ADD 1 TO WS-Total-Exited-Count.
005890     READ     Change-File
005900              AT END MOVE "Y" TO WS-Chg-EOF.
005910 AA051-Exit.
005920     EXIT.
005930*
005940* SECTION 4 - ONE COMPUTED BLOCK, PRINTED ONCE FROM THE FIGURES
005950* ACCUMULATED WHILE SECTIONS 1-3 RAN.  A ZERO RECORD COUNT LEAVES
005960* THE AVERAGES AT ZERO RATHER THAN DIVIDING BY IT.
005970*
005980 AA060-Report-Summary        SECTION.
005990************************************
006000     IF       WS-Total-Perf-Count > zero
006010              COMPUTE WS-Avg-Daily-Return-Pct ROUNDED =
006020                       WS-Sum-Daily-Return-Pct / WS-Total-Perf-Count.
006030     IF       WS-Total-Comp-Rows > zero
006040              COMPUTE WS-Avg-Weight-Pct ROUNDED =
006050                       (WS-Sum-Comp-Weight / WS-Total-Comp-Rows) * 100.
006052*    NO PERFORMANCE ROWS SEEN THIS RUN - THE HIGH/LOW WATERMARKS
006054*    ARE STILL SITTING ON THEIR SENTINEL VALUES, SO FORCE THEM BACK
006056*    TO ZERO RATHER THAN PRINT THE SENTINELS.
006058     IF       WS-Total-Perf-Count = zero
006059              MOVE zero TO WS-Max-Cum-Return-Pct WS-Min-Cum-Return-Pct.
006060     INITIATE Si-Summary-Rpt.
006070     GENERATE Si-Summ-Detail.
006080     TERMINATE Si-Summary-Rpt.
006090 AA060-Exit.
006100     EXIT.
006110*
006120 AA099-Close-Files           SECTION.
006130************************************
006140     CLOSE    Control-File Stock-Metadata-File Composition-File
006150              Performance-File Change-File Export-Report-File.
006160 AA099-Exit.
006170     EXIT.
